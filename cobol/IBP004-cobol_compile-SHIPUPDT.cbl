000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  SHIPUPDT.
000300       AUTHOR. DON WALSH.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 11/14/86.
000600       DATE-COMPILED. 11/14/86.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM POSTS THE NIGHT'S SHIP CONFIRMATIONS (ONE
001300      *          PER PACKAGE WEIGHED AND METERED AT THE SHIPPING TABLE)
001400      *          AGAINST THE REQUEST AND INMATE MASTERS.
001500      *
001600      *          FOR EACH CONFIRMATION WE LOCATE THE REQUEST AND ITS
001700      *          INMATE, MAKE SURE THE INMATE IS ASSIGNED TO A UNIT,
001800      *          WRITE A SHIPMENT RECORD, STAMP THE REQUEST'S
001900      *          SHIPMENT-ID, AND PRINT A MAILING LABEL LINE FOR THE
002000      *          SHIPPING CLERK TO STICK ON THE BOX.
002100      *
002200      *          SHIP-CONFIRM-FILE DOES NOT ARRIVE IN REQUEST-FILE KEY
002300      *          ORDER, SO (SAME AS LKUPMTCH) THE REQUEST AND INMATE
002400      *          MASTERS ARE HELD IN TABLES FOR THE RUN.  NO NEW
002500      *          REQUEST ROWS ARE ADDED HERE - ONLY SHIPMENT-ID IS
002600      *          CHANGED - SO THE REWRITTEN REQUEST-FILE COMES OUT IN
002700      *          THE SAME ORDER IT WENT IN AND NO RESORT IS NEEDED.
002800      *
002900      ******************************************************************
003000
003100               INPUT TRANSACTION FILE  -   IBP.SHIPCNF
003200               INPUT MASTER FILE       -   IBP.INMATE
003300               INPUT MASTER FILE       -   IBP.UNIT
003400               INPUT MASTER FILE       -   IBP.REQUEST (OLD)
003500
003600               OUTPUT MASTER FILE      -   IBP.REQUEST (NEW)
003700               OUTPUT FILE             -   IBP.SHIPMENT
003800               OUTPUT REPORT           -   IBP.LABELS
003900
004000               DUMP FILE               -   SYSOUT
004100
004200      ******************************************************************
004300      * REVISION LOG                                                   *
004400      *   11/14/86  DWH   ORIGINAL PROGRAM, REQ IBP-0042               *
004500      *   06/02/88  RPK   REJECT CONFIRMATIONS FOR AN INMATE WITH NO   *
004600      *                   UNIT INSTEAD OF ABENDING THE RUN, REQ        *
004700      *                   IBP-0096                                    *
004800      *   02/09/98  DWH   Y2K - DATE FIELDS WIDENED TO CCYYMMDD,       *
004900      *                   REQ IBP-0118                                *
005000      ******************************************************************
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER. IBM-390.
005400       OBJECT-COMPUTER. IBM-390.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT SHIP-CONFIRM-FILE
006200           ASSIGN TO UT-S-SHIPCNF
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS SCCODE.
006500
006600           SELECT INMATE-FILE
006700           ASSIGN TO UT-S-INMATE
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS IMCODE.
007000
007100           SELECT UNIT-FILE
007200           ASSIGN TO UT-S-UNITMST
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS UFCODE.
007500
007600           SELECT OLD-REQUEST-FILE
007700           ASSIGN TO UT-S-RQSTOLD
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS OFCODE.
008000
008100           SELECT REQUEST-FILE
008200           ASSIGN TO UT-S-RQSTNEW
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS RFCODE.
008500
008600           SELECT SHIPMENT-FILE
008700           ASSIGN TO UT-S-SHIPOUT
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS SHCODE.
009000
009100           SELECT REPORT-FILE
009200           ASSIGN TO UT-S-LABELS
009300             ORGANIZATION IS SEQUENTIAL.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  SYSOUT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 132 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS SYSOUT-REC.
010300       01  SYSOUT-REC  PIC X(132).
010400
010500       FD  SHIP-CONFIRM-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 55 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS FD-SHIP-CONFIRM-REC.
011100       01  FD-SHIP-CONFIRM-REC              PIC X(55).
011200
011300       FD  INMATE-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 96 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS FD-INMATE-REC.
011900       01  FD-INMATE-REC                    PIC X(96).
012000
012100       FD  UNIT-FILE
012200           RECORDING MODE IS F
012300           LABEL RECORDS ARE STANDARD
012400           RECORD CONTAINS 130 CHARACTERS
012500           BLOCK CONTAINS 0 RECORDS
012600           DATA RECORD IS FD-UNIT-REC.
012700       01  FD-UNIT-REC                      PIC X(130).
012800
012900       FD  OLD-REQUEST-FILE
013000           RECORDING MODE IS F
013100           LABEL RECORDS ARE STANDARD
013200           RECORD CONTAINS 42 CHARACTERS
013300           BLOCK CONTAINS 0 RECORDS
013400           DATA RECORD IS FD-OLD-REQUEST-REC.
013500       01  FD-OLD-REQUEST-REC                PIC X(42).
013600
013700       FD  REQUEST-FILE
013800           RECORDING MODE IS F
013900           LABEL RECORDS ARE STANDARD
014000           RECORD CONTAINS 42 CHARACTERS
014100           BLOCK CONTAINS 0 RECORDS
014200           DATA RECORD IS FD-REQUEST-REC.
014300       01  FD-REQUEST-REC                   PIC X(42).
014400
014500       FD  SHIPMENT-FILE
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           RECORD CONTAINS 72 CHARACTERS
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS FD-SHIPMENT-REC.
015100       01  FD-SHIPMENT-REC                  PIC X(72).
015200
015300       FD  REPORT-FILE
015400           RECORDING MODE IS F
015500           LABEL RECORDS ARE STANDARD
015600           RECORD CONTAINS 132 CHARACTERS
015700           BLOCK CONTAINS 0 RECORDS
015800           DATA RECORD IS REPORT-REC.
015900       01  REPORT-REC                       PIC X(132).
016000
016100       WORKING-STORAGE SECTION.
016200
016300       01  FILE-STATUS-CODES.
016400           05  SCCODE                  PIC X(2).
016500               88 NO-MORE-CONFIRMS     VALUE "10".
016600           05  IMCODE                  PIC X(2).
016700               88 NO-MORE-INMATES      VALUE "10".
016800           05  UFCODE                  PIC X(2).
016900               88 NO-MORE-UNITS        VALUE "10".
017000           05  OFCODE                  PIC X(2).
017100               88 NO-MORE-OLD-RQSTS    VALUE "10".
017200           05  RFCODE                  PIC X(2).
017300           05  SHCODE                  PIC X(2).
017400
017500       COPY IBPCPY7-copybook-SHIPCNF.
017600       COPY IBPCPY2-copybook-UNITMS.
017700       COPY IBPCPY3-copybook-RQSTREC.
017800       COPY IBPCPY4-copybook-SHIPREC.
017900
018000      ***** INMATE MASTER HELD AS A TABLE - ASCENDING KEY SO THE
018100      ***** LOOKUP BELOW CAN USE SEARCH ALL.
018200       01  WS-INMATE-TABLE.
018300           05  WS-INMATE-TAB-COUNT          PIC S9(04) COMP.
018400           05  INMATE-TAB-REC OCCURS 5000 TIMES
018500                   ASCENDING KEY IS IMT-JURISDICTION, IMT-INMATE-ID
018600                   INDEXED BY IM-IX.
018700               10  IMT-JURISDICTION          PIC X(07).
018800               10  IMT-INMATE-ID             PIC 9(08).
018900               10  IMT-LAST-NAME             PIC X(20).
019000               10  IMT-FIRST-NAME            PIC X(15).
019100               10  IMT-UNIT-NAME             PIC X(15).
019200               10  IMT-RACE                  PIC X(10).
019300               10  IMT-SEX                   PIC X(01).
019400               10  IMT-RELEASE-DATE          PIC 9(08).
019500               10  IMT-DATE-FETCHED          PIC 9(08).
019600               10  FILLER                    PIC X(04).
019700
019800      ***** REQUEST MASTER HELD AS A TABLE - NO KEY CLAUSE, SAME
019900      ***** ORDER AS THE INPUT FILE, REWRITTEN BACK IN THAT ORDER.
020000       01  WS-REQUEST-TABLE.
020100           05  WS-REQUEST-TAB-COUNT         PIC S9(05) COMP.
020200           05  RQT-REC OCCURS 20000 TIMES
020300                   INDEXED BY RQ-IX.
020400               10  RQT-JURISDICTION          PIC X(07).
020500               10  RQT-INMATE-ID             PIC 9(08).
020600               10  RQT-REQUEST-INDEX         PIC 9(04).
020700               10  RQT-DATE-POSTMARKED       PIC 9(08).
020800               10  RQT-DATE-PROCESSED        PIC 9(08).
020900               10  RQT-ACTION                PIC X(01).
021000               10  RQT-SHIPMENT-ID           PIC 9(06).
021100               10  FILLER                    PIC X(02).
021200
021300       01  WS-RUN-DATE                      PIC 9(08).
021400       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
021500           05  WS-RUN-CCYY                  PIC 9(04).
021600           05  WS-RUN-MM                    PIC 9(02).
021700           05  WS-RUN-DD                    PIC 9(02).
021800
021900       01  SWITCHES-AND-FLAGS.
022000           05  MORE-CONFIRM-SW              PIC X(1) VALUE SPACE.
022100               88 NO-MORE-CONFIRM-RECS      VALUE "N".
022200           05  REQUEST-FOUND-SW             PIC X(1) VALUE SPACE.
022300               88 REQUEST-WAS-FOUND         VALUE "Y".
022400           05  INMATE-FOUND-SW              PIC X(1) VALUE SPACE.
022500               88 INMATE-WAS-FOUND          VALUE "Y".
022600           05  REJECT-SW                    PIC X(1) VALUE SPACE.
022700               88 CONFIRM-REJECTED          VALUE "Y".
022800           05  WS-REJECT-REASON             PIC X(40) VALUE SPACE.
022900
023000       01  WS-NEXT-SHIPMENT-ID              PIC 9(06) VALUE ZERO.
023100       01  WS-NEXT-SHIPMENT-ID-R REDEFINES WS-NEXT-SHIPMENT-ID.
023200           05  WS-SHIPMENT-ID-HIGH3         PIC 9(03).
023300           05  WS-SHIPMENT-ID-LOW3          PIC 9(03).
023400
023500       01  WS-ID8-DISPLAY                   PIC 9(08).
023600       01  WS-ID8-DISPLAY-R REDEFINES WS-ID8-DISPLAY.
023700           05  WS-ID8-HIGH5                 PIC 9(05).
023800           05  WS-ID8-LOW3                  PIC 9(03).
023900
024000       01  COUNTERS-AND-ACCUMULATORS.
024100           05  CONFIRMS-READ                PIC S9(9) COMP.
024200           05  CONFIRMS-REJECTED            PIC S9(9) COMP.
024300           05  PACKAGES-SHIPPED             PIC S9(9) COMP.
024400           05  TOTAL-WEIGHT-OZ              PIC S9(9)V9 COMP-3.
024500           05  TOTAL-POSTAGE-CENTS          PIC S9(9) COMP.
024600
024700       01  WS-WORK-FIELDS.
024800           05  WS-NAME-LINE                 PIC X(40).
024900           05  WS-TITLE-LAST                PIC X(20).
025000           05  WS-TITLE-FIRST                PIC X(15).
025100           05  WS-ID8-EDIT                   PIC X(09).
025200           05  WS-TRIMLEN-TEXT              PIC X(255).
025300
025400       77  WS-ID8-EDIT-LEN                  PIC S9(4) COMP.
025500       77  WS-TRIMLEN-LEN                   PIC S9(4).
025600
025700       COPY IBPCPY9-copybook-ABENDREC.
025800
025900       PROCEDURE DIVISION.
026000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100           PERFORM 050-LOAD-UNIT-TABLE THRU 050-EXIT.
026200           PERFORM 060-LOAD-INMATE-TABLE THRU 060-EXIT.
026300           PERFORM 070-LOAD-REQUEST-TABLE THRU 070-EXIT.
026400           PERFORM 100-MAINLINE THRU 100-EXIT
026500                   UNTIL NO-MORE-CONFIRM-RECS.
026600           PERFORM 900-CLEANUP THRU 900-EXIT.
026700           MOVE ZERO TO RETURN-CODE.
026800           GOBACK.
026900
027000       000-HOUSEKEEPING.
027100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027200           DISPLAY "******** BEGIN JOB SHIPUPDT ********".
027300           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027400           OPEN INPUT SHIP-CONFIRM-FILE, INMATE-FILE, UNIT-FILE,
027500                      OLD-REQUEST-FILE.
027600           OPEN OUTPUT REQUEST-FILE, SHIPMENT-FILE, REPORT-FILE, SYSOUT.
027700           MOVE SPACES TO MORE-CONFIRM-SW.
027800           INITIALIZE COUNTERS-AND-ACCUMULATORS.
027900           READ SHIP-CONFIRM-FILE INTO SHIP-CONFIRM-REC
028000               AT END
028100               MOVE "N" TO MORE-CONFIRM-SW
028200           END-READ.
028300       000-EXIT.
028400           EXIT.
028500
028600       050-LOAD-UNIT-TABLE.
028700           MOVE "050-LOAD-UNIT-TABLE" TO PARA-NAME.
028800           MOVE 0 TO WS-UNIT-TAB-COUNT.
028900           PERFORM 055-READ-UNIT-RTN THRU 055-EXIT
029000                   UNTIL NO-MORE-UNITS.
029100       050-EXIT.
029200           EXIT.
029300
029400       055-READ-UNIT-RTN.
029500           READ UNIT-FILE INTO FD-UNIT-REC
029600               AT END
029700               MOVE "10" TO UFCODE
029800           END-READ.
029900           IF NOT NO-MORE-UNITS
030000               ADD +1 TO WS-UNIT-TAB-COUNT
030100               MOVE FD-UNIT-REC TO
030200                    UNIT-TABLE-REC(WS-UNIT-TAB-COUNT)
030300           END-IF.
030400       055-EXIT.
030500           EXIT.
030600
030700       060-LOAD-INMATE-TABLE.
030800           MOVE "060-LOAD-INMATE-TABLE" TO PARA-NAME.
030900           MOVE 0 TO WS-INMATE-TAB-COUNT.
031000           PERFORM 065-READ-INMATE-RTN THRU 065-EXIT
031100                   UNTIL NO-MORE-INMATES.
031200       060-EXIT.
031300           EXIT.
031400
031500       065-READ-INMATE-RTN.
031600           READ INMATE-FILE INTO FD-INMATE-REC
031700               AT END
031800               MOVE "10" TO IMCODE
031900           END-READ.
032000           IF NOT NO-MORE-INMATES
032100               ADD +1 TO WS-INMATE-TAB-COUNT
032200               MOVE FD-INMATE-REC TO
032300                    INMATE-TAB-REC(WS-INMATE-TAB-COUNT)
032400           END-IF.
032500       065-EXIT.
032600           EXIT.
032700
032800       070-LOAD-REQUEST-TABLE.
032900           MOVE "070-LOAD-REQUEST-TABLE" TO PARA-NAME.
033000           MOVE 0 TO WS-REQUEST-TAB-COUNT.
033100           PERFORM 075-READ-REQUEST-RTN THRU 075-EXIT
033200                   UNTIL NO-MORE-OLD-RQSTS.
033300       070-EXIT.
033400           EXIT.
033500
033600       075-READ-REQUEST-RTN.
033700           READ OLD-REQUEST-FILE INTO FD-OLD-REQUEST-REC
033800               AT END
033900               MOVE "10" TO OFCODE
034000           END-READ.
034100           IF NOT NO-MORE-OLD-RQSTS
034200               ADD +1 TO WS-REQUEST-TAB-COUNT
034300               MOVE FD-OLD-REQUEST-REC TO
034400                    RQT-REC(WS-REQUEST-TAB-COUNT)
034500           END-IF.
034600       075-EXIT.
034700           EXIT.
034800
034900       100-MAINLINE.
035000           MOVE "100-MAINLINE" TO PARA-NAME.
035100           ADD +1 TO CONFIRMS-READ.
035200           MOVE SPACES TO REJECT-SW.
035300
035400           PERFORM 200-LOCATE-REQUEST-RTN THRU 200-EXIT.
035500           IF NOT REQUEST-WAS-FOUND OR NOT INMATE-WAS-FOUND
035600               MOVE "Y" TO REJECT-SW
035700               MOVE "REQUEST NOT ON FILE FOR THIS CONFIRMATION"
035800                   TO WS-REJECT-REASON
035900               PERFORM 280-WRITE-ERROR-RTN THRU 280-EXIT
036000               GO TO 100-EXIT.
036100
036200           PERFORM 250-CHECK-UNIT-RTN THRU 250-EXIT.
036300           IF CONFIRM-REJECTED
036400               PERFORM 280-WRITE-ERROR-RTN THRU 280-EXIT
036500               GO TO 100-EXIT.
036600
036700           PERFORM 275-FIND-UNIT-RTN THRU 275-EXIT.
036800           IF CONFIRM-REJECTED
036900               MOVE "UNIT NOT ON THE UNIT MASTER" TO WS-REJECT-REASON
037000               PERFORM 280-WRITE-ERROR-RTN THRU 280-EXIT
037100               GO TO 100-EXIT.
037200
037300           IF SC-WEIGHT-OZ NOT NUMERIC OR SC-WEIGHT-OZ NOT > ZERO
037400               MOVE "Y" TO REJECT-SW
037500               MOVE "PACKAGE WEIGHT IS MISSING OR NOT GREATER THAN 0"
037600                   TO WS-REJECT-REASON
037700               PERFORM 280-WRITE-ERROR-RTN THRU 280-EXIT
037800               GO TO 100-EXIT.
037900
038000           PERFORM 300-BUILD-ADDRESS-RTN THRU 300-EXIT.
038100           PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
038200       100-EXIT.
038300           READ SHIP-CONFIRM-FILE INTO SHIP-CONFIRM-REC
038400               AT END
038500               MOVE "N" TO MORE-CONFIRM-SW
038600           END-READ.
038700
038800      ***** FINDS THE REQUEST ROW (BY JURISDICTION/ID/INDEX) AND ITS
038900      ***** INMATE ROW.
039000       200-LOCATE-REQUEST-RTN.
039100           MOVE "200-LOCATE-REQUEST-RTN" TO PARA-NAME.
039200           MOVE "N" TO REQUEST-FOUND-SW, INMATE-FOUND-SW.
039300
039400           SET RQ-IX TO 1.
039500           PERFORM 205-SCAN-REQUEST-RTN THRU 205-EXIT
039600                   UNTIL RQ-IX > WS-REQUEST-TAB-COUNT OR
039700                         REQUEST-WAS-FOUND.
039800
039900           IF NOT REQUEST-WAS-FOUND
040000               GO TO 200-EXIT.
040100
040200           SET IM-IX TO 1.
040300           SEARCH ALL INMATE-TAB-REC
040400               AT END
040500                   MOVE "N" TO INMATE-FOUND-SW
040600               WHEN IMT-JURISDICTION(IM-IX) = SC-JURISDICTION
040700                    AND IMT-INMATE-ID(IM-IX) = SC-INMATE-ID
040800                   MOVE "Y" TO INMATE-FOUND-SW
040900           END-SEARCH.
041000       200-EXIT.
041100           EXIT.
041200
041300       205-SCAN-REQUEST-RTN.
041400           IF RQT-JURISDICTION(RQ-IX) = SC-JURISDICTION
041500              AND RQT-INMATE-ID(RQ-IX) = SC-INMATE-ID
041600              AND RQT-REQUEST-INDEX(RQ-IX) = SC-REQUEST-INDEX
041700               MOVE "Y" TO REQUEST-FOUND-SW
041800           ELSE
041900               SET RQ-IX UP BY 1.
042000       205-EXIT.
042100           EXIT.
042200
042300      ***** R16 - A SHIPMENT CANNOT GO OUT IF THE INMATE HAS NO UNIT.
042400       250-CHECK-UNIT-RTN.
042500           MOVE "250-CHECK-UNIT-RTN" TO PARA-NAME.
042600           IF IMT-UNIT-NAME(IM-IX) = SPACES
042700               MOVE "Y" TO REJECT-SW
042800               STRING "inmate " DELIMITED BY SIZE
042900                      SC-INMATE-ID DELIMITED BY SIZE
043000                      " is not assigned to a unit" DELIMITED BY SIZE
043100                   INTO WS-REJECT-REASON
043200           END-IF.
043300       250-EXIT.
043400           EXIT.
043500
043600      ***** LOCATES THE SHIPPING UNIT'S ADDRESS ROW SO 300-BUILD-
043700      ***** ADDRESS-RTN HAS UT-IDX POINTING AT IT.
043800       275-FIND-UNIT-RTN.
043900           MOVE "275-FIND-UNIT-RTN" TO PARA-NAME.
044000           SET UT-IDX TO 1.
044100           SEARCH ALL UNIT-TABLE-REC
044200               AT END
044300                   MOVE "Y" TO REJECT-SW
044400               WHEN UT-UNIT-NAME(UT-IDX) = IMT-UNIT-NAME(IM-IX)
044500                   CONTINUE
044600           END-SEARCH.
044700       275-EXIT.
044800           EXIT.
044900
045000      ***** R10 - THE FEDERAL BOP NUMBER PRINTS NNNNN-NNN ON THE
045100      ***** MAILING LABEL; OTHER JURISDICTIONS' ID'S ARE NOT BROKEN UP.
045200      ***** CALLER MOVES THE RAW 8-DIGIT ID INTO WS-ID8-DISPLAY FIRST,
045300      ***** THEN PERFORMS THIS, THEN STRINGS OFF
045400      ***** WS-ID8-EDIT(1:WS-ID8-EDIT-LEN).
045500       285-FORMAT-FED-ID-RTN.
045600           IF IMT-JURISDICTION(IM-IX) = "FEDERAL"
045700               STRING WS-ID8-DISPLAY(1:5) DELIMITED BY SIZE
045800                      "-" DELIMITED BY SIZE
045900                      WS-ID8-DISPLAY(6:3) DELIMITED BY SIZE
046000                  INTO WS-ID8-EDIT
046100               MOVE 9 TO WS-ID8-EDIT-LEN
046200           ELSE
046300               MOVE WS-ID8-DISPLAY TO WS-ID8-EDIT
046400               MOVE 8 TO WS-ID8-EDIT-LEN.
046500       285-EXIT.
046600           EXIT.
046700
046800      ***** R19 - NAME LINE AND ADDRESS BLOCK FOR THE MAILING LABEL,
046900      ***** WRITTEN TO REPORT-FILE.  TRIMLEN TELLS US WHERE THE FIRST
047000      ***** NAME ENDS, AND DELIMITED BY SPACE ON THE LAST NAME, SO THE
047100      ***** LABEL LINE DOESN'T CARRY A RAGGED TAIL OF TRAILING SPACES
047200      ***** BEFORE THE ID.
047300       300-BUILD-ADDRESS-RTN.
047400           MOVE "300-BUILD-ADDRESS-RTN" TO PARA-NAME.
047500           MOVE IMT-FIRST-NAME(IM-IX) TO WS-TITLE-FIRST.
047600           MOVE IMT-LAST-NAME(IM-IX)  TO WS-TITLE-LAST.
047700           INSPECT WS-TITLE-FIRST CONVERTING
047800                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
047900                   "abcdefghijklmnopqrstuvwxyz".
048000           INSPECT WS-TITLE-FIRST(1:1) CONVERTING
048100                   "abcdefghijklmnopqrstuvwxyz" TO
048200                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048300           INSPECT WS-TITLE-LAST CONVERTING
048400                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
048500                   "abcdefghijklmnopqrstuvwxyz".
048600           INSPECT WS-TITLE-LAST(1:1) CONVERTING
048700                   "abcdefghijklmnopqrstuvwxyz" TO
048800                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048900
049000           MOVE SC-INMATE-ID TO WS-ID8-DISPLAY.
049100           PERFORM 285-FORMAT-FED-ID-RTN THRU 285-EXIT.
049200           MOVE SPACES TO WS-TRIMLEN-TEXT.
049300           MOVE WS-TITLE-FIRST TO WS-TRIMLEN-TEXT(1:15).
049400           CALL "TRIMLEN" USING WS-TRIMLEN-TEXT, WS-TRIMLEN-LEN.
049500
049600           MOVE SPACES TO WS-NAME-LINE.
049700           STRING WS-TITLE-FIRST(1:WS-TRIMLEN-LEN) DELIMITED BY SIZE
049800                  " " DELIMITED BY SIZE
049900                  WS-TITLE-LAST DELIMITED BY SPACE
050000                  " #" DELIMITED BY SIZE
050100                  WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
050200               INTO WS-NAME-LINE.
050300
050400           MOVE SPACES TO REPORT-REC.
050500           STRING WS-NAME-LINE DELIMITED BY SIZE
050600               INTO REPORT-REC.
050700           WRITE REPORT-REC.
050800
050900           MOVE SPACES TO REPORT-REC.
051000           STRING UT-STREET1(UT-IDX) DELIMITED BY SIZE
051100               INTO REPORT-REC.
051200           WRITE REPORT-REC.
051300
051400           IF UT-STREET2(UT-IDX) NOT = SPACES
051500               MOVE SPACES TO REPORT-REC
051600               STRING UT-STREET2(UT-IDX) DELIMITED BY SIZE
051700                   INTO REPORT-REC
051800               WRITE REPORT-REC.
051900
052000           MOVE SPACES TO REPORT-REC.
052100           STRING UT-CITY(UT-IDX) DELIMITED BY SIZE
052200                  ", " DELIMITED BY SIZE
052300                  UT-STATE(UT-IDX) DELIMITED BY SIZE
052400                  "  " DELIMITED BY SIZE
052500                  UT-ZIPCODE(UT-IDX) DELIMITED BY SIZE
052600               INTO REPORT-REC.
052700           WRITE REPORT-REC.
052800       300-EXIT.
052900           EXIT.
053000
053100      ***** R17/R18 - WRITES THE SHIPMENT RECORD, STAMPS THE REQUEST'S
053200      ***** SHIPMENT-ID, ACCUMULATES THE RUN TOTALS.
053300       400-APPLY-UPDATES.
053400           MOVE "400-APPLY-UPDATES" TO PARA-NAME.
053500           ADD +1 TO WS-NEXT-SHIPMENT-ID.
053600
053700           MOVE WS-NEXT-SHIPMENT-ID   TO SH-SHIPMENT-ID.
053800           MOVE WS-RUN-DATE           TO SH-DATE-SHIPPED.
053900           MOVE IMT-UNIT-NAME(IM-IX)  TO SH-UNIT-NAME.
054000           MOVE SC-WEIGHT-OZ          TO SH-WEIGHT-OZ.
054100           MOVE SC-POSTAGE-CENTS      TO SH-POSTAGE-CENTS.
054200           MOVE SC-TRACKING-CODE      TO SH-TRACKING-CODE.
054300           WRITE FD-SHIPMENT-REC FROM SHIPMENT-REC.
054400
054500           MOVE WS-NEXT-SHIPMENT-ID TO RQT-SHIPMENT-ID(RQ-IX).
054600
054700           ADD +1 TO PACKAGES-SHIPPED.
054800           ADD SC-WEIGHT-OZ TO TOTAL-WEIGHT-OZ.
054900           ADD SC-POSTAGE-CENTS TO TOTAL-POSTAGE-CENTS.
055000       400-EXIT.
055100           EXIT.
055200
055300       280-WRITE-ERROR-RTN.
055400           MOVE "280-WRITE-ERROR-RTN" TO PARA-NAME.
055500           MOVE SPACES TO SYSOUT-REC.
055600           STRING SC-JURISDICTION DELIMITED BY SIZE
055700                  " " DELIMITED BY SIZE
055800                  SC-INMATE-ID DELIMITED BY SIZE
055900                  " " DELIMITED BY SIZE
056000                  WS-REJECT-REASON DELIMITED BY SIZE
056100               INTO SYSOUT-REC.
056200           WRITE SYSOUT-REC.
056300           MOVE SPACES TO WS-REJECT-REASON.
056400           ADD +1 TO CONFIRMS-REJECTED.
056500       280-EXIT.
056600           EXIT.
056700
056800       700-CLOSE-FILES.
056900           MOVE "700-CLOSE-FILES" TO PARA-NAME.
057000           CLOSE SHIP-CONFIRM-FILE, INMATE-FILE, UNIT-FILE,
057100                 OLD-REQUEST-FILE, REQUEST-FILE, SHIPMENT-FILE,
057200                 REPORT-FILE, SYSOUT.
057300       700-EXIT.
057400           EXIT.
057500
057600       900-CLEANUP.
057700           MOVE "900-CLEANUP" TO PARA-NAME.
057800           SET RQ-IX TO 1.
057900           PERFORM 950-WRITE-REQUEST-RTN THRU 950-EXIT
058000                   UNTIL RQ-IX > WS-REQUEST-TAB-COUNT.
058100
058200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058300
058400           DISPLAY "** CONFIRMATIONS READ   **" CONFIRMS-READ.
058500           DISPLAY "** CONFIRMATIONS REJECTED **" CONFIRMS-REJECTED.
058600           DISPLAY "** PACKAGES SHIPPED     **" PACKAGES-SHIPPED.
058700           DISPLAY "** TOTAL WEIGHT (OZ)    **" TOTAL-WEIGHT-OZ.
058800           DISPLAY "** TOTAL POSTAGE (CENTS) **" TOTAL-POSTAGE-CENTS.
058900
059000           DISPLAY "******** NORMAL END OF JOB SHIPUPDT ********".
059100       900-EXIT.
059200           EXIT.
059300
059400       950-WRITE-REQUEST-RTN.
059500           MOVE RQT-REC(RQ-IX) TO REQUEST-REC.
059600           WRITE FD-REQUEST-REC FROM REQUEST-REC.
059700           SET RQ-IX UP BY 1.
059800       950-EXIT.
059900           EXIT.
060000
060100       1000-ABEND-RTN.
060200           WRITE SYSOUT-REC FROM ABEND-REC.
060300           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
060400           DISPLAY "*** ABNORMAL END OF JOB-SHIPUPDT ***" UPON CONSOLE.
060500           MOVE 16 TO RETURN-CODE.
060600           GOBACK.
