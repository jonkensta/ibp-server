000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  LBLPREP.
000300       AUTHOR. RENEE KOWALSKI.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 09/08/87.
000600       DATE-COMPILED. 09/08/87.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          BUILDS PACKAGE LABEL TEXT FOR EVERY FILLED REQUEST ON
001300      *          THE REQUEST MASTER.  THIS IS DATA ASSEMBLY ONLY - NO
001400      *          BARCODE OR LABEL-STOCK PRINTING HAPPENS HERE, THAT IS
001500      *          A DIFFERENT JOB STEP DOWNSTREAM OF THIS ONE.
001600      *
001700      *          FIELDS BUILT PER REQUEST -
001800      *            PACKAGE ID       - JURISDICTION-INMATEID-INDEX
001900      *            INMATE NAME LINE - FIRST LAST, OR "Name: N/A"
002000      *            JURISDICTION
002100      *            UNIT NAME        - OR "Unit: N/A" IF NOT ASSIGNED
002200      *            SHIPPING METHOD  - OR "Shipping: N/A" IF NOT ASSIGNED
002300      *
002400      *          SAME TABLE-LOAD/BINARY-SEARCH IDIOM AS LKUPMTCH AND
002500      *          SHIPUPDT - UNIT-FILE AND INMATE-FILE ARE BOTH FLAT
002600      *          SEQUENTIAL MASTERS WITH NO KEYED ACCESS, SO BOTH ARE
002700      *          PULLED INTO WORKING STORAGE AND SEARCHED THERE.
002800      *
002900      ******************************************************************
003000
003100               INPUT MASTER FILE       -   IBP.REQUEST
003200               INPUT MASTER FILE       -   IBP.INMATE
003300               INPUT MASTER FILE       -   IBP.UNITMSTR
003400
003500               OUTPUT REPORT           -   IBP.LBLPREP
003600
003700               DUMP FILE               -   SYSOUT
003800
003900      ******************************************************************
004000      * REVISION LOG                                                   *
004100      *   09/08/87  RPK   ORIGINAL PROGRAM, REQ IBP-0203               *
004200      *   02/09/98  RPK   Y2K - PACKAGE-ID/JURISDICTION REFS WIDENED   *
004300      *                   TO MATCH THE CCYYMMDD POSTMARK, REQ IBP-0118*
004400      *   06/23/99  RPK   "Unit: N/A"/"Shipping: N/A" SPLIT OUT AS     *
004500      *                   TWO SEPARATE FALLBACKS, REQ IBP-0264        *
004600      *   03/11/00  DWH   CALLS TRIMLEN NOW INSTEAD OF THE OLD         *
004700      *                   HARD-CODED 15-BYTE NAME SPLIT, REQ IBP-0301 *
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT SYSOUT
005700           ASSIGN TO UT-S-SYSOUT
005800             ORGANIZATION IS SEQUENTIAL.
005900
006000           SELECT REQUEST-FILE
006100           ASSIGN TO UT-S-RQSTFIL
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS RFCODE.
006400
006500           SELECT INMATE-FILE
006600           ASSIGN TO UT-S-INMATE
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS IFCODE.
006900
007000           SELECT UNIT-FILE
007100           ASSIGN TO UT-S-UNITMS
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS UFCODE.
007400
007500           SELECT REPORT-FILE
007600           ASSIGN TO UT-S-LBLPREP
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS RPCODE.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200       FD  SYSOUT
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 132 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS SYSOUT-REC.
008800       01  SYSOUT-REC  PIC X(132).
008900
009000       FD  REQUEST-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 42 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS FD-REQUEST-REC.
009600       01  FD-REQUEST-REC                   PIC X(42).
009700
009800       FD  INMATE-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 96 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS FD-INMATE-REC.
010400       01  FD-INMATE-REC                    PIC X(96).
010500
010600       FD  UNIT-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 130 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS FD-UNIT-REC.
011200       01  FD-UNIT-REC                      PIC X(130).
011300
011400       FD  REPORT-FILE
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 132 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS REPORT-REC.
012000       01  REPORT-REC                       PIC X(132).
012100
012200       WORKING-STORAGE SECTION.
012300
012400       01  FILE-STATUS-CODES.
012500           05  RFCODE                  PIC X(2).
012600               88 NO-MORE-REQUESTS     VALUE "10".
012700           05  IFCODE                  PIC X(2).
012800           05  UFCODE                  PIC X(2).
012900               88 NO-MORE-UNITS        VALUE "10".
013000           05  RPCODE                  PIC X(2).
013100
013200       COPY IBPCPY3-copybook-RQSTREC.
013300       COPY IBPCPY1-copybook-INMATMS.
013400       COPY IBPCPY2-copybook-UNITMS.
013500
013600      ***** IN-MEMORY COPY OF THE INMATE MASTER - READ-ONLY LOOKUP,
013700      ***** SEARCHED BY SEARCH ALL SINCE THE MASTER ARRIVES IN
013800      ***** ASCENDING JURISDICTION + INMATE-ID ORDER.
013900       01  WS-INMATE-TABLE.
014000           05  WS-INMATE-TAB-COUNT          PIC S9(04) COMP.
014100           05  INMATE-TAB-REC OCCURS 5000 TIMES
014200                   ASCENDING KEY IS IMT-JURISDICTION, IMT-INMATE-ID
014300                   INDEXED BY IM-IX.
014400               10  IMT-JURISDICTION         PIC X(07).
014500               10  IMT-INMATE-ID            PIC 9(08).
014600               10  IMT-LAST-NAME            PIC X(20).
014700               10  IMT-FIRST-NAME           PIC X(15).
014800               10  IMT-UNIT-NAME            PIC X(15).
014900
015000       01  SWITCHES-AND-FLAGS.
015100           05  MORE-REQUEST-SW              PIC X(1) VALUE "Y".
015200           05  INMATE-FOUND-SW              PIC X(1) VALUE SPACE.
015300               88 INMATE-WAS-FOUND          VALUE "Y".
015400           05  UNIT-FOUND-SW                PIC X(1) VALUE SPACE.
015500               88 UNIT-WAS-FOUND            VALUE "Y".
015600
015700       01  COUNTERS-AND-ACCUMULATORS.
015800           05  LABELS-READ                  PIC S9(7) COMP.
015900           05  LABELS-BUILT                 PIC S9(7) COMP.
016000           05  LABELS-SKIPPED                PIC S9(7) COMP.
016100
016200       01  WS-WORK-FIELDS.
016300           05  WS-PACKAGE-ID-O          PIC X(24).
016400           05  WS-NAME-LINE-O           PIC X(40).
016500           05  WS-UNIT-NAME-O           PIC X(15).
016600           05  WS-SHIP-METHOD-O         PIC X(13).
016700           05  WS-TITLE-LAST            PIC X(20).
016800           05  WS-TITLE-FIRST           PIC X(15).
016900           05  WS-ID8-EDIT              PIC X(09).
017000           05  WS-TRIMLEN-TEXT          PIC X(255).
017100
017200      ***** SAME SPLIT LAYOUT AS THE EDIT AND SHIPPING RUNS - A SPOT
017300      ***** CHECK ON A SYSOUT DUMP NEVER NEEDS THE WHOLE 8-DIGIT ID.
017400       01  WS-ID8-DISPLAY                   PIC 9(08).
017500       01  WS-ID8-DISPLAY-R REDEFINES WS-ID8-DISPLAY.
017600           05  WS-ID8-HIGH5                 PIC 9(05).
017700           05  WS-ID8-LOW3                  PIC 9(03).
017800
017900      ***** LETS A DUMP OF THE PACKAGE ID FIELD BE READ AS
018000      ***** JURISDICTION PLUS THE REST, WITHOUT RESTRINGING IT.
018100       01  WS-PACKAGE-ID-O-R REDEFINES WS-PACKAGE-ID-O.
018200           05  WS-PKGID-JURISD-SLOT         PIC X(07).
018300           05  WS-PKGID-REST                PIC X(17).
018400
018500      ***** SAME IDEA APPLIED TO THE LABEL NAME LINE - FIRST-NAME
018600      ***** HALF AND LAST-NAME HALF, FOR A QUICK DUMP READ.
018700       01  WS-NAME-LINE-O-R REDEFINES WS-NAME-LINE-O.
018800           05  WS-NAMELN-FIRST-HALF         PIC X(20).
018900           05  WS-NAMELN-LAST-HALF          PIC X(20).
019000
019100       77  WS-ID8-EDIT-LEN                  PIC S9(4) COMP.
019200       77  WS-TRIMLEN-LEN                   PIC S9(4).
019300
019400       01  WS-LABEL-REC.
019500           05  FILLER                   PIC X(2) VALUE SPACES.
019600           05  LBL-PACKAGE-ID-O         PIC X(24).
019700           05  FILLER                   PIC X(2) VALUE SPACES.
019800           05  LBL-NAME-LINE-O          PIC X(40).
019900           05  FILLER                   PIC X(2) VALUE SPACES.
020000           05  LBL-JURISDICTION-O       PIC X(07).
020100           05  FILLER                   PIC X(2) VALUE SPACES.
020200           05  LBL-UNIT-NAME-O          PIC X(15).
020300           05  FILLER                   PIC X(2) VALUE SPACES.
020400           05  LBL-SHIP-METHOD-O        PIC X(13).
020500           05  FILLER                   PIC X(23) VALUE SPACES.
020600
020700       COPY IBPCPY9-copybook-ABENDREC.
020800
020900       PROCEDURE DIVISION.
021000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100           PERFORM 050-LOAD-UNIT-TABLE THRU 050-EXIT.
021200           PERFORM 060-LOAD-INMATE-TABLE THRU 060-EXIT.
021300           PERFORM 100-MAINLINE THRU 100-EXIT
021400                   UNTIL NO-MORE-REQUESTS.
021500           PERFORM 900-CLEANUP THRU 900-EXIT.
021600           MOVE ZERO TO RETURN-CODE.
021700           GOBACK.
021800
021900       000-HOUSEKEEPING.
022000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100           DISPLAY "******** BEGIN JOB LBLPREP ********".
022200           OPEN INPUT REQUEST-FILE, INMATE-FILE, UNIT-FILE.
022300           OPEN OUTPUT REPORT-FILE, SYSOUT.
022400       000-EXIT.
022500           EXIT.
022600
022700       050-LOAD-UNIT-TABLE.
022800           MOVE "050-LOAD-UNIT-TABLE" TO PARA-NAME.
022900           MOVE 0 TO WS-UNIT-TAB-COUNT.
023000           PERFORM 055-READ-UNIT-RTN THRU 055-EXIT
023100                   UNTIL NO-MORE-UNITS.
023200       050-EXIT.
023300           EXIT.
023400
023500       055-READ-UNIT-RTN.
023600           READ UNIT-FILE INTO FD-UNIT-REC
023700               AT END
023800               MOVE "10" TO UFCODE
023900               GO TO 055-EXIT
024000           END-READ.
024100           ADD +1 TO WS-UNIT-TAB-COUNT.
024200           MOVE FD-UNIT-REC TO UNIT-TABLE-REC(WS-UNIT-TAB-COUNT).
024300       055-EXIT.
024400           EXIT.
024500
024600       060-LOAD-INMATE-TABLE.
024700           MOVE "060-LOAD-INMATE-TABLE" TO PARA-NAME.
024800           MOVE 0 TO WS-INMATE-TAB-COUNT.
024900           PERFORM 065-READ-INMATE-RTN THRU 065-EXIT
025000                   UNTIL IFCODE = "10".
025100       060-EXIT.
025200           EXIT.
025300
025400       065-READ-INMATE-RTN.
025500           READ INMATE-FILE INTO INMATE-MASTER-REC
025600               AT END
025700               MOVE "10" TO IFCODE
025800               GO TO 065-EXIT
025900           END-READ.
026000           ADD +1 TO WS-INMATE-TAB-COUNT.
026100           MOVE IM-JURISDICTION TO
026200                IMT-JURISDICTION(WS-INMATE-TAB-COUNT).
026300           MOVE IM-INMATE-ID    TO
026400                IMT-INMATE-ID(WS-INMATE-TAB-COUNT).
026500           MOVE IM-LAST-NAME    TO
026600                IMT-LAST-NAME(WS-INMATE-TAB-COUNT).
026700           MOVE IM-FIRST-NAME   TO
026800                IMT-FIRST-NAME(WS-INMATE-TAB-COUNT).
026900           MOVE IM-UNIT-NAME    TO
027000                IMT-UNIT-NAME(WS-INMATE-TAB-COUNT).
027100       065-EXIT.
027200           EXIT.
027300
027400      ***** ONLY FILLED REQUESTS GET A LABEL - A TOSSED REQUEST IS
027500      ***** NEVER SHIPPED, SO THERE IS NOTHING TO PUT ON A LABEL FOR IT.
027600       100-MAINLINE.
027700           MOVE "100-MAINLINE" TO PARA-NAME.
027800           READ REQUEST-FILE INTO REQUEST-REC
027900               AT END
028000               MOVE "10" TO RFCODE
028100               GO TO 100-EXIT
028200           END-READ.
028300           ADD +1 TO LABELS-READ.
028400
028500           IF NOT RQ-ACTION-FILLED
028600               ADD +1 TO LABELS-SKIPPED
028700               GO TO 100-EXIT.
028800
028900           PERFORM 200-SEARCH-RTN THRU 200-EXIT.
029000           PERFORM 300-BUILD-LABEL-RTN THRU 300-EXIT.
029100           ADD +1 TO LABELS-BUILT.
029200       100-EXIT.
029300           EXIT.
029400
029500      ***** LOCATES THE REQUEST'S INMATE ROW, THEN THE INMATE'S UNIT
029600      ***** ROW - THE USUAL TWO-TABLE BINARY-SEARCH LOOKUP SHAPE.
029700       200-SEARCH-RTN.
029800           MOVE "200-SEARCH-RTN" TO PARA-NAME.
029900           MOVE SPACE TO INMATE-FOUND-SW, UNIT-FOUND-SW.
030000
030100           SET IM-IX TO 1.
030200           SEARCH ALL INMATE-TAB-REC
030300               AT END
030400                   MOVE SPACE TO INMATE-FOUND-SW
030500               WHEN IMT-JURISDICTION(IM-IX) = RQ-JURISDICTION
030600                    AND IMT-INMATE-ID(IM-IX) = RQ-INMATE-ID
030700                   MOVE "Y" TO INMATE-FOUND-SW
030800           END-SEARCH.
030900
031000           IF NOT INMATE-WAS-FOUND
031100               GO TO 200-EXIT.
031200
031300           IF IMT-UNIT-NAME(IM-IX) = SPACES
031400               GO TO 200-EXIT.
031500
031600           SET UT-IDX TO 1.
031700           SEARCH ALL UNIT-TABLE-REC
031800               AT END
031900                   MOVE SPACE TO UNIT-FOUND-SW
032000               WHEN UT-UNIT-NAME(UT-IDX) = IMT-UNIT-NAME(IM-IX)
032100                   MOVE "Y" TO UNIT-FOUND-SW
032200           END-SEARCH.
032300       200-EXIT.
032400           EXIT.
032500
032600      ***** R10 - FEDERAL INMATE IDS PRINT HYPHENATED NNNNN-NNN ON
032700      ***** THE LABEL, SAME AS THE EDIT AND SHIPPING RUNS.
032800       250-FORMAT-FED-ID-RTN.
032900           MOVE "250-FORMAT-FED-ID-RTN" TO PARA-NAME.
033000           IF RQ-JURISDICTION = "FEDERAL"
033100               STRING WS-ID8-DISPLAY(1:5) DELIMITED BY SIZE
033200                      "-" DELIMITED BY SIZE
033300                      WS-ID8-DISPLAY(6:3) DELIMITED BY SIZE
033400                   INTO WS-ID8-EDIT
033500               MOVE 9 TO WS-ID8-EDIT-LEN
033600           ELSE
033700               MOVE WS-ID8-DISPLAY TO WS-ID8-EDIT
033800               MOVE 8 TO WS-ID8-EDIT-LEN.
033900       250-EXIT.
034000           EXIT.
034100
034200      ***** R-PACKAGE-ID/NAME/UNIT/SHIPPING-METHOD FALLBACKS PER U6.
034300       300-BUILD-LABEL-RTN.
034400           MOVE "300-BUILD-LABEL-RTN" TO PARA-NAME.
034500           MOVE RQ-INMATE-ID TO WS-ID8-DISPLAY.
034600           PERFORM 250-FORMAT-FED-ID-RTN THRU 250-EXIT.
034700           STRING RQ-JURISDICTION DELIMITED BY SPACE
034800                  "-" DELIMITED BY SIZE
034900                  WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
035000                  "-" DELIMITED BY SIZE
035100                  RQ-REQUEST-INDEX DELIMITED BY SIZE
035200              INTO WS-PACKAGE-ID-O.
035300
035400           IF NOT INMATE-WAS-FOUND
035500              OR IMT-LAST-NAME(IM-IX) = SPACES
035600              OR IMT-FIRST-NAME(IM-IX) = SPACES
035700               MOVE "Name: N/A" TO WS-NAME-LINE-O
035800           ELSE
035900               MOVE IMT-LAST-NAME(IM-IX) TO WS-TITLE-LAST
036000               MOVE IMT-FIRST-NAME(IM-IX) TO WS-TITLE-FIRST
036100               INSPECT WS-TITLE-FIRST
036200                   CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036300                           TO "abcdefghijklmnopqrstuvwxyz"
036400               INSPECT WS-TITLE-FIRST(1:1)
036500                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
036600                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036700               INSPECT WS-TITLE-LAST
036800                   CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036900                           TO "abcdefghijklmnopqrstuvwxyz"
037000               INSPECT WS-TITLE-LAST(1:1)
037100                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
037200                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037300               MOVE SPACES TO WS-TRIMLEN-TEXT
037400               MOVE WS-TITLE-FIRST TO WS-TRIMLEN-TEXT(1:15)
037500               CALL "TRIMLEN" USING WS-TRIMLEN-TEXT, WS-TRIMLEN-LEN
037600               MOVE SPACES TO WS-NAME-LINE-O
037700               STRING WS-TITLE-FIRST(1:WS-TRIMLEN-LEN)
037800                          DELIMITED BY SIZE
037900                      " " DELIMITED BY SIZE
038000                      WS-TITLE-LAST DELIMITED BY SPACE
038100                  INTO WS-NAME-LINE-O.
038200
038300           IF NOT INMATE-WAS-FOUND OR IMT-UNIT-NAME(IM-IX) = SPACES
038400               MOVE "Unit: N/A" TO WS-UNIT-NAME-O
038500               MOVE "Shipping: N/A" TO WS-SHIP-METHOD-O
038600           ELSE
038700               MOVE IMT-UNIT-NAME(IM-IX) TO WS-UNIT-NAME-O
038800               IF NOT UNIT-WAS-FOUND
038900                   MOVE "Shipping: N/A" TO WS-SHIP-METHOD-O
039000               ELSE
039100                   IF UT-SHIP-BOX(UT-IDX)
039200                       MOVE "Box"        TO WS-SHIP-METHOD-O
039300                   ELSE
039400                       MOVE "Individual" TO WS-SHIP-METHOD-O.
039500
039600           MOVE WS-PACKAGE-ID-O  TO LBL-PACKAGE-ID-O.
039700           MOVE WS-NAME-LINE-O   TO LBL-NAME-LINE-O.
039800           MOVE RQ-JURISDICTION  TO LBL-JURISDICTION-O.
039900           MOVE WS-UNIT-NAME-O   TO LBL-UNIT-NAME-O.
040000           MOVE WS-SHIP-METHOD-O TO LBL-SHIP-METHOD-O.
040100           WRITE REPORT-REC FROM WS-LABEL-REC.
040200       300-EXIT.
040300           EXIT.
040400
040500       900-CLEANUP.
040600           MOVE "900-CLEANUP" TO PARA-NAME.
040700           CLOSE REQUEST-FILE, INMATE-FILE, UNIT-FILE, REPORT-FILE,
040800                 SYSOUT.
040900           DISPLAY "** LABEL RECORDS READ     **" LABELS-READ.
041000           DISPLAY "** LABELS BUILT           **" LABELS-BUILT.
041100           DISPLAY "** REQUESTS SKIPPED       **" LABELS-SKIPPED.
041200           DISPLAY "******** NORMAL END OF JOB LBLPREP ********".
041300       900-EXIT.
041400           EXIT.
041500
041600       1000-ABEND-RTN.
041700           WRITE SYSOUT-REC FROM ABEND-REC.
041800           CLOSE REQUEST-FILE, INMATE-FILE, UNIT-FILE, REPORT-FILE,
041900                 SYSOUT.
042000           DISPLAY "*** ABNORMAL END OF JOB-LBLPREP ***" UPON CONSOLE.
042100           MOVE 16 TO RETURN-CODE.
042200           GOBACK.
