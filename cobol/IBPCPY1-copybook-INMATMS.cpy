000100      ******************************************************************
000200      * COPYBOOK INMATMS                                               *
000300      * INMATE MASTER RECORD - ONE ENTRY PER (JURISDICTION, INMATE-ID) *
000400      * USED BY RQSTEDIT, RQSTUPDT, LKUPMTCH, SHIPUPDT, LBLPREP.       *
000500      * MASTER IS MAINTAINED BY LKUPMTCH (INSERT/UPDATE-IN-PLACE) AND  *
000600      * IS READ-ONLY TO THE REST OF THE SUITE.                        *
000700      ******************************************************************
000800      * REVISION LOG                                                   *
000900      *   01/04/12  DWH   ORIGINAL LAYOUT FOR THE BOOKS-TO-PRISONERS   *
001000      *                   MASTER CONVERSION, REQ IBP-0001             *
001100      *   06/18/15  RPK   ADDED IM-UNIT-NAME, PRIOR RELEASE OF THIS    *
001200      *                   COPYBOOK CARRIED UNIT AS A SEPARATE XREF     *
001300      *   02/09/98  DWH   Y2K - RELEASE-DATE AND DATE-FETCHED EXPANDED *
001400      *                   FROM YYMMDD TO CCYYMMDD, REQ IBP-0118        *
001500      ******************************************************************
001600       01  INMATE-MASTER-REC.
001700           05  IM-JURISDICTION             PIC X(07).
001800               88  IM-JURISD-TEXAS          VALUE "TEXAS  ".
001900               88  IM-JURISD-FEDERAL        VALUE "FEDERAL".
002000           05  IM-INMATE-ID                 PIC 9(08).
002100           05  IM-LAST-NAME                 PIC X(20).
002200           05  IM-FIRST-NAME                PIC X(15).
002300           05  IM-UNIT-NAME                 PIC X(15).
002400           05  IM-RACE                      PIC X(10).
002500           05  IM-SEX                       PIC X(01).
002600               88  IM-SEX-MALE              VALUE "M".
002700               88  IM-SEX-FEMALE            VALUE "F".
002800           05  IM-RELEASE-DATE               PIC 9(08).
002900           05  IM-RELEASE-DATE-R REDEFINES
003000               IM-RELEASE-DATE.
003100               10  IM-RELEASE-CCYY           PIC 9(04).
003200               10  IM-RELEASE-MM             PIC 9(02).
003300               10  IM-RELEASE-DD             PIC 9(02).
003400           05  IM-DATE-FETCHED               PIC 9(08).
003500           05  IM-DATE-FETCHED-R REDEFINES
003600               IM-DATE-FETCHED.
003700               10  IM-FETCHED-CCYY           PIC 9(04).
003800               10  IM-FETCHED-MM             PIC 9(02).
003900               10  IM-FETCHED-DD             PIC 9(02).
004000           05  FILLER                       PIC X(04).
