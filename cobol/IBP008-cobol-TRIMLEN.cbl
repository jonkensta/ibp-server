000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  TRIMLEN.
000400       AUTHOR. DON WALSH.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/18/86.
000700       DATE-COMPILED. 02/18/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          RETURNS THE NUMBER OF SIGNIFICANT (NON-TRAILING-SPACE)
001300      *          CHARACTERS IN TEXT1.  SHIPUPDT CALLS THIS TO FIND
001400      *          WHERE THE FIRST NAME ENDS WHEN BUILDING THE
001500      *          "FIRST LAST #NNNNNNNN" MAILING LABEL LINE; LBLPREP
001600      *          CALLS IT THE SAME WAY WHEN ASSEMBLING LABEL TEXT.
001700      *
001800      *          SCANS TEXT1 RIGHT TO LEFT, ONE BYTE AT A TIME, AND
001900      *          STOPS ON THE FIRST BYTE THAT IS NOT A SPACE OR A
002000      *          LOW-VALUE FILL BYTE.  THAT BYTE'S POSITION IS THE
002100      *          SIGNIFICANT LENGTH.  A TEXT1 OF ALL SPACES RETURNS
002200      *          ZERO.
002300      ******************************************************************
002400      * REVISION LOG                                                   *
002500      *   02/18/86  DWH   ORIGINAL ROUTINE, CARRIED FORWARD FROM       *
002600      *                   THE OLD SYSOUT CAPTION-TRIMMER ROUTINE,      *
002700      *                   REQ IBP-0001                                *
002800      *   03/11/00  DWH   REWRITTEN TO SCAN TEXT1 FROM THE RIGHT       *
002900      *                   INSTEAD OF REVERSING THE WHOLE FIELD, SO A   *
003000      *                   255-BYTE LABEL LINE DOESN'T COST A FULL      *
003100      *                   INSPECT PASS EVERY CALL, REQ IBP-0301        *
003200      ******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       77  WS-SCAN-IX           PIC S9(4) COMP.
004400
004500       01  MISC-FIELDS.
004600           05  WS-FOUND-SW      PIC X(01).
004700               88  WS-CHAR-FOUND    VALUE "Y".
004800
004900       LINKAGE SECTION.
005000       01  TEXT1            PIC X(255).
005100       01  RETURN-LTH       PIC S9(4).
005200
005300       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005400       000-MAINLINE.
005500           MOVE ZERO TO RETURN-LTH.
005600           MOVE "N" TO WS-FOUND-SW.
005700           MOVE LENGTH OF TEXT1 TO WS-SCAN-IX.
005800           PERFORM 100-SCAN-BACKWARD-RTN THRU 100-EXIT
005900               UNTIL WS-SCAN-IX < 1
006000                  OR WS-CHAR-FOUND.
006100           GOBACK.
006200       000-EXIT.
006300           EXIT.
006400
006500      ***** WALKS TEXT1 FROM THE RIGHT UNTIL IT HITS A BYTE THAT
006600      ***** ISN'T BLANK OR LOW-VALUES; THAT BYTE'S SUBSCRIPT IS
006700      ***** THE SIGNIFICANT LENGTH.
006800       100-SCAN-BACKWARD-RTN.
006900           IF TEXT1(WS-SCAN-IX:1) NOT = SPACE
007000              AND TEXT1(WS-SCAN-IX:1) NOT = LOW-VALUE
007100               MOVE WS-SCAN-IX TO RETURN-LTH
007200               MOVE "Y" TO WS-FOUND-SW
007300           ELSE
007400               SUBTRACT 1 FROM WS-SCAN-IX.
007500       100-EXIT.
007600           EXIT.
