000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  LKUPMTCH.
000300       AUTHOR. DON WALSH.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/22/87.
000600       DATE-COMPILED. 04/22/87.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM MERGES THE NIGHTLY LOOKUP EXTRACT (TDCJ
001300      *          AND FBOP FEEDS, LANDED TOGETHER IN ARRIVAL ORDER ON
001400      *          LOOKUP-FILE) INTO THE INMATE MASTER.
001500      *
001600      *          THE MASTER IS READ WHOLE INTO WS-INMATE-TABLE AT THE
001700      *          TOP OF THE RUN - THIS SHOP'S USUAL LOAD-AND-SEARCH
001800      *          IDIOM FOR A SMALL FLAT MASTER - BECAUSE THE LOOKUP
001900      *          EXTRACT DOES NOT ARRIVE IN MASTER KEY ORDER AND THE
002000      *          MASTER ITSELF IS A FLAT QSAM FILE, NOT VSAM, SO THERE
002100      *          IS NO KEYED RANDOM READ AVAILABLE AGAINST IT.
002200      *
002300      *          UPDATES ARE APPLIED IN PLACE IN THE TABLE.  A NEW
002400      *          INMATE IS APPENDED AT THE BOTTOM OF THE TABLE, OUT OF
002500      *          KEY SEQUENCE - THE WHOLE TABLE IS WRITTEN BACK OUT AT
002600      *          END OF RUN AND A JCL SORT STEP PUTS THE FILE BACK IN
002700      *          JURISDICTION/INMATE-ID ORDER BEFORE THE NEXT RUN OF
002800      *          RQSTEDIT OR RQSTUPDT TOUCHES IT.
002900      *
003000      ******************************************************************
003100
003200               INPUT MASTER FILE       -   IBP.INMATE (OLD)
003300               INPUT MASTER FILE       -   IBP.UNIT
003400               INPUT TRANSACTION FILE  -   IBP.LOOKUP
003500
003600               OUTPUT MASTER FILE      -   IBP.INMATE (NEW)
003700
003800               DUMP FILE               -   SYSOUT
003900
004000      ******************************************************************
004100      * REVISION LOG                                                   *
004200      *   04/22/87  DWH   ORIGINAL PROGRAM, REQ IBP-0051               *
004300      *   02/09/98  DWH   Y2K - DATE FIELDS WIDENED TO CCYYMMDD,       *
004400      *                   REQ IBP-0118                                *
004500      *   11/12/99  RPK   UNIT LOOKUP ADDED SO SHIPUPDT WOULD KNOW     *
004600      *                   WHERE TO SHIP A PACKAGE, REQ IBP-0203        *
004700      *   04/19/00  RPK   FBOP RELEASE DATE SPLIT INTO ACTUAL/         *
004800      *                   PROJECTED, REQ IBP-0211                     *
004900      ******************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-390.
005300       OBJECT-COMPUTER. IBM-390.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT SYSOUT
005700           ASSIGN TO UT-S-SYSOUT
005800             ORGANIZATION IS SEQUENTIAL.
005900
006000           SELECT OLD-INMATE-FILE
006100           ASSIGN TO UT-S-INMATOL
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS OICODE.
006400
006500           SELECT UNIT-FILE
006600           ASSIGN TO UT-S-UNITMST
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS UFCODE.
006900
007000           SELECT LOOKUP-FILE
007100           ASSIGN TO UT-S-LOOKUP
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS LFCODE.
007400
007500           SELECT INMATE-FILE
007600           ASSIGN TO UT-S-INMATNW
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS IFCODE.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200       FD  SYSOUT
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 132 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS SYSOUT-REC.
008800       01  SYSOUT-REC  PIC X(132).
008900
009000       FD  OLD-INMATE-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 96 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS OLD-INMATE-REC.
009600       01  FD-OLD-INMATE-REC                PIC X(96).
009700
009800       FD  UNIT-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 130 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS UNIT-REC.
010400       01  FD-UNIT-REC                      PIC X(130).
010500
010600       FD  LOOKUP-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 103 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS LOOKUP-REC.
011200       01  FD-LOOKUP-REC                    PIC X(103).
011300
011400       FD  INMATE-FILE
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 96 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS INMATE-MASTER-REC.
012000       01  FD-INMATE-REC                    PIC X(96).
012100
012200       WORKING-STORAGE SECTION.
012300
012400       01  FILE-STATUS-CODES.
012500           05  OICODE                  PIC X(2).
012600               88 NO-MORE-OLD-INMATES  VALUE "10".
012700           05  UFCODE                  PIC X(2).
012800               88 NO-MORE-UNITS        VALUE "10".
012900           05  LFCODE                  PIC X(2).
013000               88 NO-MORE-LOOKUPS      VALUE "10".
013100           05  IFCODE                  PIC X(2).
013200
013300       COPY IBPCPY1-copybook-INMATMS.
013400       COPY IBPCPY5-copybook-LKUPREC.
013500       COPY IBPCPY2-copybook-UNITMS.
013600
013700      ***** THE WHOLE INMATE MASTER, LOADED AT 050, UPDATED IN PLACE,
013800      ***** WRITTEN BACK AT 900.
013900       01  WS-INMATE-TABLE.
014000           05  WS-INMATE-TAB-COUNT          PIC S9(04) COMP.
014100           05  INMATE-TAB-REC OCCURS 5000 TIMES
014200                   INDEXED BY IM-IX.
014300               10  IMT-JURISDICTION          PIC X(07).
014400               10  IMT-INMATE-ID             PIC 9(08).
014500               10  IMT-LAST-NAME             PIC X(20).
014600               10  IMT-FIRST-NAME            PIC X(15).
014700               10  IMT-UNIT-NAME             PIC X(15).
014800               10  IMT-RACE                  PIC X(10).
014900               10  IMT-SEX                   PIC X(01).
015000               10  IMT-RELEASE-DATE          PIC 9(08).
015100               10  IMT-DATE-FETCHED          PIC 9(08).
015200               10  FILLER                    PIC X(04).
015300
015400      ***** TABLE OF TEXAS-AREA FACILITY CODES - R12, FEDERAL ONLY.
015500       01  WS-FACILITY-TABLE-V.
015600           05  FILLER PIC X(54) VALUE
015700               "BASBMLBMMBMPBSCBIGBRYCRWEDNFTWDALHOULATREERVSSEATEXTRV".
015800       01  WS-FACILITY-TABLE REDEFINES WS-FACILITY-TABLE-V.
015900           05  WS-FACILITY-ENTRY OCCURS 18 TIMES
016000                   INDEXED BY FC-IX
016100                   PIC X(03).
016200
016300       01  WS-RUN-DATE                      PIC 9(08).
016400       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016500           05  WS-RUN-CCYY                  PIC 9(04).
016600           05  WS-RUN-MM                    PIC 9(02).
016700           05  WS-RUN-DD                    PIC 9(02).
016800
016900       01  SWITCHES-AND-FLAGS.
017000           05  MORE-LOOKUP-SW               PIC X(1) VALUE SPACE.
017100               88 NO-MORE-LOOKUP-RECS       VALUE "N".
017200           05  REJECT-SW                    PIC X(1) VALUE SPACE.
017300               88 RECORD-REJECTED           VALUE "Y".
017400           05  FOUND-SW                     PIC X(1) VALUE SPACE.
017500               88 TAB-ENTRY-FOUND           VALUE "Y".
017600       77  WS-FOUND-IX                      PIC S9(04) COMP.
017700       77  WS-SCAN-IX                       PIC S9(04) COMP.
017800       77  WS-DIGIT-COUNT                   PIC S9(04) COMP.
017900
018000       01  WS-NORMALIZE-FIELDS.
018100           05  WS-DIGITS-ONLY               PIC X(10) VALUE SPACES.
018200           05  WS-NORMALIZED-ID-X           PIC X(08) VALUE "00000000".
018300           05  WS-NORMALIZED-ID             PIC 9(08).
018400
018500       01  WS-DATE-CHECK-FIELDS.
018600           05  WS-CHECK-DATE                PIC X(08).
018700           05  WS-CHECK-DATE-R REDEFINES WS-CHECK-DATE.
018800               10  WS-CHECK-CCYY            PIC 9(04).
018900               10  WS-CHECK-MM              PIC 9(02).
019000               10  WS-CHECK-DD              PIC 9(02).
019100           05  WS-DATE-IS-PARSEABLE-SW      PIC X(1).
019200               88  WS-DATE-IS-PARSEABLE     VALUE "Y".
019300           05  WS-SELECTED-RELEASE          PIC 9(08).
019400
019500       01  WS-SPLIT-FIELDS.
019600           05  WS-COMMA-POS                 PIC S9(04) COMP.
019700           05  WS-SPACE-POS                 PIC S9(04) COMP.
019800           05  WS-NAME-WORK                 PIC X(36).
019900
020000       01  COUNTERS-AND-ACCUMULATORS.
020100           05  LOOKUPS-READ                 PIC S9(9) COMP.
020200           05  LOOKUPS-REJECTED             PIC S9(9) COMP.
020300           05  REJECT-BAD-ID-COUNT          PIC S9(7) COMP.
020400           05  REJECT-FACILITY-COUNT        PIC S9(7) COMP.
020500           05  REJECT-RELEASED-COUNT        PIC S9(7) COMP.
020600           05  INMATES-INSERTED             PIC S9(9) COMP.
020700           05  INMATES-UPDATED              PIC S9(9) COMP.
020800
020900       COPY IBPCPY9-copybook-ABENDREC.
021000
021100       PROCEDURE DIVISION.
021200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300           PERFORM 050-LOAD-UNIT-TABLE THRU 050-EXIT.
021400           PERFORM 060-LOAD-INMATE-TABLE THRU 060-EXIT.
021500           PERFORM 100-MAINLINE THRU 100-EXIT
021600                   UNTIL NO-MORE-LOOKUP-RECS.
021700           PERFORM 900-CLEANUP THRU 900-EXIT.
021800           MOVE ZERO TO RETURN-CODE.
021900           GOBACK.
022000
022100       000-HOUSEKEEPING.
022200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300           DISPLAY "******** BEGIN JOB LKUPMTCH ********".
022400           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022500           OPEN INPUT OLD-INMATE-FILE, UNIT-FILE, LOOKUP-FILE.
022600           OPEN OUTPUT INMATE-FILE, SYSOUT.
022700           MOVE SPACES TO MORE-LOOKUP-SW.
022800           INITIALIZE COUNTERS-AND-ACCUMULATORS.
022900       000-EXIT.
023000           EXIT.
023100
023200       050-LOAD-UNIT-TABLE.
023300           MOVE "050-LOAD-UNIT-TABLE" TO PARA-NAME.
023400           MOVE 0 TO WS-UNIT-TAB-COUNT.
023500           PERFORM 055-READ-UNIT-RTN THRU 055-EXIT
023600                   UNTIL NO-MORE-UNITS.
023700       050-EXIT.
023800           EXIT.
023900
024000       055-READ-UNIT-RTN.
024100           READ UNIT-FILE INTO FD-UNIT-REC
024200               AT END
024300               MOVE "10" TO UFCODE
024400               GO TO 055-EXIT
024500           END-READ.
024600           ADD +1 TO WS-UNIT-TAB-COUNT.
024700           MOVE FD-UNIT-REC TO UNIT-TABLE-REC(WS-UNIT-TAB-COUNT).
024800       055-EXIT.
024900           EXIT.
025000
025100      ***** THIS LOAD IS DIFFERENT FROM 050 - THE ROW WE JUST READ
025200      ***** ALREADY BELONGS AT THE NEXT TABLE SLOT, SO WE READ DIRECTLY
025300      ***** INTO THE SLOT RATHER THAN READING INTO ROW 1 AND SHIFTING.
025400       060-LOAD-INMATE-TABLE.
025500           MOVE "060-LOAD-INMATE-TABLE" TO PARA-NAME.
025600           MOVE 0 TO WS-INMATE-TAB-COUNT.
025700           PERFORM 065-READ-OLD-INMATE-RTN THRU 065-EXIT
025800                   UNTIL NO-MORE-OLD-INMATES.
025900       060-EXIT.
026000           EXIT.
026100
026200       065-READ-OLD-INMATE-RTN.
026300           READ OLD-INMATE-FILE INTO INMATE-MASTER-REC
026400               AT END
026500               MOVE "10" TO OICODE
026600               GO TO 065-EXIT
026700           END-READ.
026800           ADD +1 TO WS-INMATE-TAB-COUNT.
026900           MOVE IM-JURISDICTION  TO
027000                IMT-JURISDICTION(WS-INMATE-TAB-COUNT).
027100           MOVE IM-INMATE-ID     TO
027200                IMT-INMATE-ID(WS-INMATE-TAB-COUNT).
027300           MOVE IM-LAST-NAME     TO
027400                IMT-LAST-NAME(WS-INMATE-TAB-COUNT).
027500           MOVE IM-FIRST-NAME    TO
027600                IMT-FIRST-NAME(WS-INMATE-TAB-COUNT).
027700           MOVE IM-UNIT-NAME     TO
027800                IMT-UNIT-NAME(WS-INMATE-TAB-COUNT).
027900           MOVE IM-RACE          TO
028000                IMT-RACE(WS-INMATE-TAB-COUNT).
028100           MOVE IM-SEX           TO
028200                IMT-SEX(WS-INMATE-TAB-COUNT).
028300           MOVE IM-RELEASE-DATE  TO
028400                IMT-RELEASE-DATE(WS-INMATE-TAB-COUNT).
028500           MOVE IM-DATE-FETCHED  TO
028600                IMT-DATE-FETCHED(WS-INMATE-TAB-COUNT).
028700       065-EXIT.
028800           EXIT.
028900
029000       100-MAINLINE.
029100           MOVE "100-MAINLINE" TO PARA-NAME.
029200           READ LOOKUP-FILE INTO LOOKUP-REC
029300               AT END
029400               MOVE "N" TO MORE-LOOKUP-SW
029500           END-READ.
029600           IF NO-MORE-LOOKUP-RECS
029700               GO TO 100-EXIT.
029800
029900           ADD +1 TO LOOKUPS-READ.
030000           MOVE SPACES TO REJECT-SW.
030100
030200           PERFORM 150-NORMALIZE-ID-RTN THRU 150-EXIT.
030300           IF RECORD-REJECTED
030400               GO TO 100-EXIT.
030500
030600           IF LK-JURISDICTION = "FEDERAL"
030700               PERFORM 200-FEDERAL-EDITS-RTN THRU 200-EXIT
030800           ELSE
030900               PERFORM 250-TEXAS-NAME-SPLIT-RTN THRU 250-EXIT.
031000
031100           IF RECORD-REJECTED
031200               GO TO 100-EXIT.
031300
031400           PERFORM 300-UPSERT-RTN THRU 300-EXIT.
031500       100-EXIT.
031600           EXIT.
031700
031800      ***** R9 - STRIP NON-DIGITS OUT OF THE RAW ID, REJECT IF MORE
031900      ***** THAN 8 DIGITS SURVIVE, OTHERWISE ZERO-PAD ON THE LEFT.
032000       150-NORMALIZE-ID-RTN.
032100           MOVE "150-NORMALIZE-ID-RTN" TO PARA-NAME.
032200           MOVE 0 TO WS-DIGIT-COUNT.
032300           MOVE SPACES TO WS-DIGITS-ONLY.
032400
032500           MOVE 1 TO WS-SCAN-IX.
032600           PERFORM 155-SCAN-DIGIT-RTN THRU 155-EXIT
032700                   UNTIL WS-SCAN-IX > 10.
032800
032900           IF WS-DIGIT-COUNT = 0 OR WS-DIGIT-COUNT > 8
033000               MOVE "Y" TO REJECT-SW
033100               ADD +1 TO REJECT-BAD-ID-COUNT
033200               ADD +1 TO LOOKUPS-REJECTED
033300               GO TO 150-EXIT.
033400
033500           MOVE "00000000" TO WS-NORMALIZED-ID-X.
033600           MOVE WS-DIGITS-ONLY(1:WS-DIGIT-COUNT) TO
033700                WS-NORMALIZED-ID-X(9 - WS-DIGIT-COUNT:WS-DIGIT-COUNT).
033800           MOVE WS-NORMALIZED-ID-X TO WS-NORMALIZED-ID.
033900       150-EXIT.
034000           EXIT.
034100
034200       155-SCAN-DIGIT-RTN.
034300           IF LK-RAW-ID(WS-SCAN-IX:1) IS NUMERIC
034400               ADD +1 TO WS-DIGIT-COUNT
034500               IF WS-DIGIT-COUNT NOT > 10
034600                   MOVE LK-RAW-ID(WS-SCAN-IX:1) TO
034700                        WS-DIGITS-ONLY(WS-DIGIT-COUNT:1)
034800               END-IF
034900           END-IF.
035000           ADD +1 TO WS-SCAN-IX.
035100       155-EXIT.
035200           EXIT.
035300
035400      ***** R11/R12/R13 - RELEASE DATE SELECTION, TEXAS-FACILITY FILTER
035500      ***** AND THE RELEASED FILTER, FEDERAL RECORDS ONLY.
035600       200-FEDERAL-EDITS-RTN.
035700           MOVE "200-FEDERAL-EDITS-RTN" TO PARA-NAME.
035800           MOVE 0 TO WS-SELECTED-RELEASE.
035900
036000           MOVE LK-ACTUAL-RELEASE-DATE TO WS-CHECK-DATE.
036100           PERFORM 210-CHECK-PARSEABLE-RTN THRU 210-EXIT.
036200           IF WS-DATE-IS-PARSEABLE
036300               MOVE WS-CHECK-DATE TO WS-SELECTED-RELEASE
036400           ELSE
036500               MOVE LK-PROJECTED-RELEASE-DATE TO WS-CHECK-DATE
036600               PERFORM 210-CHECK-PARSEABLE-RTN THRU 210-EXIT
036700               IF WS-DATE-IS-PARSEABLE
036800                   MOVE WS-CHECK-DATE TO WS-SELECTED-RELEASE.
036900
037000           SET FC-IX TO 1.
037100           SEARCH WS-FACILITY-ENTRY
037200               AT END
037300                   MOVE "Y" TO REJECT-SW
037400                   ADD +1 TO REJECT-FACILITY-COUNT
037500                   ADD +1 TO LOOKUPS-REJECTED
037600               WHEN WS-FACILITY-ENTRY(FC-IX) = LK-FACILITY-CODE(1:3)
037700                   CONTINUE
037800           END-SEARCH.
037900           IF RECORD-REJECTED
038000               GO TO 200-EXIT.
038100
038200           IF WS-SELECTED-RELEASE NOT = ZERO
038300              AND WS-RUN-DATE NOT < WS-SELECTED-RELEASE
038400               MOVE "Y" TO REJECT-SW
038500               ADD +1 TO REJECT-RELEASED-COUNT
038600               ADD +1 TO LOOKUPS-REJECTED.
038700       200-EXIT.
038800           EXIT.
038900
039000      ***** A DATE IS "PARSEABLE" IF IT IS ALL NUMERIC, NOT ZERO, AND
039100      ***** CARRIES A PLAUSIBLE MONTH AND DAY.
039200       210-CHECK-PARSEABLE-RTN.
039300           MOVE "N" TO WS-DATE-IS-PARSEABLE-SW.
039400           IF WS-CHECK-DATE IS NUMERIC AND WS-CHECK-DATE NOT = ZERO
039500               IF WS-CHECK-MM NOT = ZERO AND WS-CHECK-MM NOT > 12
039600                  AND WS-CHECK-DD NOT = ZERO AND WS-CHECK-DD NOT > 31
039700                   MOVE "Y" TO WS-DATE-IS-PARSEABLE-SW.
039800       210-EXIT.
039900           EXIT.
040000
040100      ***** R15 - TDCJ FEED CARRIES THE WHOLE NAME IN LK-LAST-NAME AS
040200      ***** EITHER "LAST, FIRST" OR "FIRST LAST".
040300       250-TEXAS-NAME-SPLIT-RTN.
040400           MOVE "250-TEXAS-NAME-SPLIT-RTN" TO PARA-NAME.
040500           IF LK-FIRST-NAME NOT = SPACES
040600               GO TO 250-EXIT.
040700
040800           MOVE SPACES TO WS-NAME-WORK.
040900           MOVE LK-LAST-NAME TO WS-NAME-WORK(1:20).
041000           MOVE 0 TO WS-COMMA-POS.
041100           INSPECT WS-NAME-WORK TALLYING WS-COMMA-POS
041200                   FOR CHARACTERS BEFORE INITIAL ",".
041300
041400           IF WS-COMMA-POS < 20
041500               MOVE WS-NAME-WORK(1:WS-COMMA-POS) TO LK-LAST-NAME
041600               MOVE WS-NAME-WORK(WS-COMMA-POS + 3:33 - WS-COMMA-POS)
041700                   TO LK-FIRST-NAME
041800           ELSE
041900               MOVE 0 TO WS-SPACE-POS
042000               INSPECT WS-NAME-WORK TALLYING WS-SPACE-POS
042100                       FOR CHARACTERS BEFORE INITIAL " "
042200               IF WS-SPACE-POS < 20
042300                   MOVE WS-NAME-WORK(1:WS-SPACE-POS) TO LK-FIRST-NAME
042400                   MOVE WS-NAME-WORK(WS-SPACE-POS + 2:
042500                                     35 - WS-SPACE-POS) TO LK-LAST-NAME
042600               ELSE
042700                   MOVE LK-LAST-NAME TO LK-LAST-NAME.
042800       250-EXIT.
042900           EXIT.
043000
043100      ***** R14 - UPDATE IN PLACE IF FOUND, OTHERWISE APPEND A NEW
043200      ***** ROW.  UNIT IS ASSIGNED FROM THE UNIT TABLE (R14 UNIT
043300      ***** CLAUSE) REGARDLESS OF JURISDICTION.
043400       300-UPSERT-RTN.
043500           MOVE "300-UPSERT-RTN" TO PARA-NAME.
043600           MOVE "N" TO FOUND-SW.
043700           MOVE 0 TO WS-FOUND-IX.
043800           SET IM-IX TO 1.
043900           PERFORM 305-SCAN-INMATE-RTN THRU 305-EXIT
044000                   UNTIL IM-IX > WS-INMATE-TAB-COUNT OR
044100                         TAB-ENTRY-FOUND.
044200           IF TAB-ENTRY-FOUND
044300               SET IM-IX TO WS-FOUND-IX.
044400
044500           IF NOT TAB-ENTRY-FOUND
044600               IF WS-INMATE-TAB-COUNT < 5000
044700                   ADD +1 TO WS-INMATE-TAB-COUNT
044800                   SET IM-IX TO WS-INMATE-TAB-COUNT
044900                   MOVE LK-JURISDICTION TO IMT-JURISDICTION(IM-IX)
045000                   MOVE WS-NORMALIZED-ID TO IMT-INMATE-ID(IM-IX)
045100                   ADD +1 TO INMATES-INSERTED
045200               ELSE
045300                   GO TO 300-EXIT
045400               END-IF
045500           ELSE
045600               ADD +1 TO INMATES-UPDATED.
045700
045800           MOVE LK-LAST-NAME    TO IMT-LAST-NAME(IM-IX).
045900           MOVE LK-FIRST-NAME   TO IMT-FIRST-NAME(IM-IX).
046000           MOVE LK-RACE         TO IMT-RACE(IM-IX).
046100           MOVE LK-SEX          TO IMT-SEX(IM-IX).
046200           MOVE WS-SELECTED-RELEASE TO IMT-RELEASE-DATE(IM-IX).
046300           MOVE LK-DATE-FETCHED TO IMT-DATE-FETCHED(IM-IX).
046400
046500           SET UT-IDX TO 1.
046600           SEARCH ALL UNIT-TABLE-REC
046700               AT END
046800                   MOVE SPACES TO IMT-UNIT-NAME(IM-IX)
046900               WHEN UT-UNIT-NAME(UT-IDX) = LK-FACILITY-CODE(1:15)
047000                   MOVE UT-UNIT-NAME(UT-IDX) TO IMT-UNIT-NAME(IM-IX)
047100           END-SEARCH.
047200       300-EXIT.
047300           EXIT.
047400
047500       305-SCAN-INMATE-RTN.
047600           IF IMT-JURISDICTION(IM-IX) = LK-JURISDICTION
047700              AND IMT-INMATE-ID(IM-IX) = WS-NORMALIZED-ID
047800               MOVE "Y" TO FOUND-SW
047900               SET WS-FOUND-IX TO IM-IX
048000           ELSE
048100               SET IM-IX UP BY 1.
048200       305-EXIT.
048300           EXIT.
048400
048500       700-CLOSE-FILES.
048600           MOVE "700-CLOSE-FILES" TO PARA-NAME.
048700           CLOSE OLD-INMATE-FILE, UNIT-FILE, LOOKUP-FILE, INMATE-FILE,
048800                 SYSOUT.
048900       700-EXIT.
049000           EXIT.
049100
049200       900-CLEANUP.
049300           MOVE "900-CLEANUP" TO PARA-NAME.
049400           SET IM-IX TO 1.
049500           PERFORM 950-WRITE-INMATE-RTN THRU 950-EXIT
049600                   UNTIL IM-IX > WS-INMATE-TAB-COUNT.
049700
049800           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049900
050000           DISPLAY "** LOOKUPS READ         **" LOOKUPS-READ.
050100           DISPLAY "** LOOKUPS REJECTED     **" LOOKUPS-REJECTED.
050200           DISPLAY "**   BAD ID             **" REJECT-BAD-ID-COUNT.
050300           DISPLAY "**   BAD FACILITY       **" REJECT-FACILITY-COUNT.
050400           DISPLAY "**   ALREADY RELEASED   **" REJECT-RELEASED-COUNT.
050500           DISPLAY "** INMATES INSERTED     **" INMATES-INSERTED.
050600           DISPLAY "** INMATES UPDATED      **" INMATES-UPDATED.
050700
050800           DISPLAY "******** NORMAL END OF JOB LKUPMTCH ********".
050900       900-EXIT.
051000           EXIT.
051100
051200       950-WRITE-INMATE-RTN.
051300           MOVE IMT-JURISDICTION(IM-IX) TO IM-JURISDICTION.
051400           MOVE IMT-INMATE-ID(IM-IX)    TO IM-INMATE-ID.
051500           MOVE IMT-LAST-NAME(IM-IX)    TO IM-LAST-NAME.
051600           MOVE IMT-FIRST-NAME(IM-IX)   TO IM-FIRST-NAME.
051700           MOVE IMT-UNIT-NAME(IM-IX)    TO IM-UNIT-NAME.
051800           MOVE IMT-RACE(IM-IX)         TO IM-RACE.
051900           MOVE IMT-SEX(IM-IX)          TO IM-SEX.
052000           MOVE IMT-RELEASE-DATE(IM-IX) TO IM-RELEASE-DATE.
052100           MOVE IMT-DATE-FETCHED(IM-IX) TO IM-DATE-FETCHED.
052200           WRITE FD-INMATE-REC FROM INMATE-MASTER-REC.
052300           SET IM-IX UP BY 1.
052400       950-EXIT.
052500           EXIT.
052600
052700       1000-ABEND-RTN.
052800           WRITE SYSOUT-REC FROM ABEND-REC.
052900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053000           DISPLAY "*** ABNORMAL END OF JOB-LKUPMTCH ***" UPON CONSOLE.
053100           MOVE 16 TO RETURN-CODE.
053200           GOBACK.
