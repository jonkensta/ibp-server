000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RQSTEDIT.
000300       AUTHOR. DON WALSH.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/10/86.
000600       DATE-COMPILED. 03/10/86.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS THE DAILY REQUEST FILE PRODUCED BY
001300      *          THE VOLUNTEER COORDINATORS AS THEY LOG INCOMING BOOK
001400      *          REQUEST LETTERS.
001500      *
001600      *          IT CONTAINS A SINGLE RECORD FOR EVERY LETTER LOGGED
001700      *          FOR THE RUN, SORTED BY JURISDICTION, INMATE-ID AND
001800      *          POSTMARK DATE.
001900      *
002000      *          THE PROGRAM CHECKS EACH REQUEST AGAINST A NUMBER OF
002100      *          BUSINESS RULES (STALE INMATE DATA, AN INMATE NEAR OR
002200      *          PAST RELEASE, REQUESTS POSTMARKED TOO CLOSE TOGETHER)
002300      *          AND WRITES A WARNING LINE FOR EACH RULE THAT FIRES.
002400      *          THIS IS AN EDIT PASS ONLY - NO RECORDS ARE DROPPED.
002500      *
002600      ******************************************************************
002700
002800               INPUT FILE              -   IBP.REQUEST
002900               INPUT MASTER FILE       -   IBP.INMATE
003000
003100               OUTPUT FILE PRODUCED    -   IBP.WARNING
003200
003300               DUMP FILE               -   SYSOUT
003400
003500      ******************************************************************
003600      * REVISION LOG                                                   *
003700      *   03/10/86  DWH   ORIGINAL PROGRAM, REQ IBP-0001               *
003800      *   01/18/88  RPK   RULE R4 WAS FIRING ON RELEASED INMATES TOO - *
003900      *                   ADDED THE ELSE SO R3 TAKES PRIORITY, REQ     *
004000      *                   IBP-0081                                    *
004100      *   02/09/98  DWH   Y2K - ALL DATE FIELDS WIDENED TO CCYYMMDD,   *
004200      *                   REQ IBP-0118                                *
004300      *   05/14/01  RPK   SKIP RULE R5 ENTIRELY WHEN THE INMATE HAS NO *
004400      *                   PRIOR FILLED REQUEST, REQ IBP-0244           *
004410      *   11/02/02  RPK   DROPPED THE LEFTOVER C01/NEXT-PAGE MNEMONIC -*
004420      *                   THIS RUN NEVER PRINTS A PAGINATED REPORT,    *
004430      *                   REQ IBP-0288                                *
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT SYSOUT
005600           ASSIGN TO UT-S-SYSOUT
005700             ORGANIZATION IS SEQUENTIAL.
005800
005900           SELECT REQUEST-FILE
006000           ASSIGN TO UT-S-RQSTIN
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS RFCODE.
006300
006400           SELECT INMATE-FILE
006500           ASSIGN TO UT-S-INMATE
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS IMCODE.
006800
006900           SELECT WARNING-FILE
007000           ASSIGN TO UT-S-WARNOUT
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS WFCODE.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  SYSOUT
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 132 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS SYSOUT-REC.
008200       01  SYSOUT-REC  PIC X(132).
008300
008400      ****** THIS FILE IS PASSED IN FROM THE COORDINATOR'S REQUEST LOG
008500      ****** IT IS SORTED BY JURISDICTION, INMATE-ID, POSTMARK DATE
008600       FD  REQUEST-FILE
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 42 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS REQUEST-REC.
009200       01  FD-REQUEST-REC                   PIC X(42).
009300
009400      ****** INMATE MASTER, SORTED BY JURISDICTION, INMATE-ID
009500      ****** MAINTAINED BY LKUPMTCH - READ-ONLY HERE
009600       FD  INMATE-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 96 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS INMATE-MASTER-REC.
010200       01  FD-INMATE-REC                    PIC X(96).
010300
010400      ****** ONE LINE PER RULE VIOLATION FOUND BELOW
010500       FD  WARNING-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 79 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS WARNING-REC.
011100       01  FD-WARNING-REC                   PIC X(79).
011200
011300      ** QSAM FILE
011400       WORKING-STORAGE SECTION.
011500
011600       01  FILE-STATUS-CODES.
011700           05  RFCODE                  PIC X(2).
011800               88 CODE-READ     VALUE SPACES.
011900               88 NO-MORE-REQUESTS  VALUE "10".
012000           05  IMCODE                  PIC X(2).
012100               88 CODE-READ-2   VALUE SPACES.
012200               88 NO-MORE-INMATES  VALUE "10".
012300           05  WFCODE                  PIC X(2).
012400               88 CODE-WRITE    VALUE SPACES.
012500
012600      ** QSAM FILE - DETAIL REQUEST COPY
012700       COPY IBPCPY3-copybook-RQSTREC.
012800
012900      ** QSAM FILE - DETAIL INMATE MASTER COPY
013000       COPY IBPCPY1-copybook-INMATMS.
013100
013200      ** PRINT LINE FOR THE WARNING FILE
013300       COPY IBPCPY8-copybook-WARNREC.
013400
013500       01  WS-RUN-DATE                      PIC 9(08).
013600       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013700           05  WS-RUN-CCYY                  PIC 9(04).
013800           05  WS-RUN-MM                    PIC 9(02).
013900           05  WS-RUN-DD                    PIC 9(02).
014000
014100       01  WS-HOLD-KEY.
014200           05  WS-HOLD-JURISDICTION         PIC X(07).
014300           05  WS-HOLD-INMATE-ID            PIC 9(08).
014400
014500       01  WS-LAST-FILLED-POSTMARK          PIC 9(08).
014600       01  WS-LFP-R REDEFINES WS-LAST-FILLED-POSTMARK.
014700           05  WS-LFP-CCYY                  PIC 9(04).
014800           05  WS-LFP-MM                    PIC 9(02).
014900           05  WS-LFP-DD                    PIC 9(02).
015000
015100       01  WS-ID8-DISPLAY                   PIC 9(08).
015200       01  WS-ID8-DISPLAY-R REDEFINES WS-ID8-DISPLAY.
015300           05  WS-ID8-HIGH5                 PIC 9(05).
015400           05  WS-ID8-LOW3                  PIC 9(03).
015500
015600       01  SWITCHES-AND-FLAGS.
015700           05  MORE-REQUEST-SW              PIC X(1) VALUE SPACE.
015800               88 NO-MORE-REQUEST-RECS      VALUE "N".
015900           05  MORE-INMATE-SW               PIC X(1) VALUE SPACE.
016000               88 NO-MORE-INMATE-RECS       VALUE "N".
016100           05  INMATE-MATCHED-SW            PIC X(1) VALUE SPACE.
016200               88 INMATE-WAS-MATCHED        VALUE "Y".
016300
016400      ***** TUNABLES - THIS SHOP HARDCODES THE DEFAULTS BELOW; A
016500      ***** CONTROL CARD OVERRIDE WAS DISCUSSED UNDER IBP-0244 BUT
016600      ***** NEVER BUILT.
016700       01  CONFIG-TUNABLES.
016800           05  WS-CACHE-TTL-DAYS            PIC 9(04) COMP VALUE 3.
016900           05  WS-MIN-RELEASE-DAYS          PIC 9(04) COMP VALUE 60.
017000           05  WS-MIN-POSTMARK-DAYS         PIC 9(04) COMP VALUE 90.
017100
017200       01  COUNTERS-AND-ACCUMULATORS.
017300           05  RECORDS-READ                PIC S9(9) COMP.
017400           05  WARNINGS-WRITTEN             PIC S9(9) COMP.
017500           05  R1-COUNT                     PIC S9(7) COMP.
017600           05  R2-COUNT                     PIC S9(7) COMP.
017700           05  R3-COUNT                     PIC S9(7) COMP.
017800           05  R4-COUNT                     PIC S9(7) COMP.
017900           05  R5-COUNT                     PIC S9(7) COMP.
018000
018100       01  MISC-WS-FIELDS.
018200           05  WS-AGE-DAYS                  PIC S9(09) COMP.
018300           05  WS-RELEASE-DAYS              PIC S9(09) COMP.
018400           05  WS-POSTMARK-DAYS             PIC S9(09) COMP.
018500           05  WS-ID8-EDIT                  PIC X(09).
018600           05  WS-WARNING-TEXT              PIC X(60).
018700
018800       77  WS-DAY-RET-CD                    PIC S9(04) COMP.
018900       77  WS-ID8-EDIT-LEN                  PIC S9(04) COMP.
019000
019100       COPY IBPCPY9-copybook-ABENDREC.
019200
019300       PROCEDURE DIVISION.
019400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500           PERFORM 100-MAINLINE THRU 100-EXIT
019600                   UNTIL NO-MORE-REQUEST-RECS.
019700           PERFORM 900-CLEANUP THRU 900-EXIT.
019800           MOVE ZERO TO RETURN-CODE.
019900           GOBACK.
020000
020100       000-HOUSEKEEPING.
020200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020300           DISPLAY "******** BEGIN JOB RQSTEDIT ********".
020400           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020500           OPEN INPUT REQUEST-FILE, INMATE-FILE.
020600           OPEN OUTPUT WARNING-FILE, SYSOUT.
020700
020800           MOVE SPACES TO MORE-REQUEST-SW, MORE-INMATE-SW.
020900           MOVE ZERO TO WS-HOLD-INMATE-ID.
021000           MOVE SPACES TO WS-HOLD-JURISDICTION.
021100           INITIALIZE COUNTERS-AND-ACCUMULATORS.
021200
021300           READ REQUEST-FILE INTO REQUEST-REC
021400               AT END
021500               MOVE "N" TO MORE-REQUEST-SW
021600           END-READ.
021700           READ INMATE-FILE INTO INMATE-MASTER-REC
021800               AT END
021900               MOVE "N" TO MORE-INMATE-SW
022000           END-READ.
022100       000-EXIT.
022200           EXIT.
022300
022400       100-MAINLINE.
022500           MOVE "100-MAINLINE" TO PARA-NAME.
022600           ADD +1 TO RECORDS-READ.
022700
022800           IF RQ-JURISDICTION NOT = WS-HOLD-JURISDICTION
022900              OR RQ-INMATE-ID NOT = WS-HOLD-INMATE-ID
023000               MOVE ZERO TO WS-LAST-FILLED-POSTMARK
023100               MOVE RQ-JURISDICTION TO WS-HOLD-JURISDICTION
023200               MOVE RQ-INMATE-ID    TO WS-HOLD-INMATE-ID
023300               PERFORM 150-ADVANCE-INMATE-RTN THRU 150-EXIT.
023400
023500           IF INMATE-WAS-MATCHED
023600               PERFORM 300-EVAL-STALE-RTN   THRU 300-EXIT
023700               PERFORM 400-EVAL-RELEASE-RTN THRU 400-EXIT
023800               PERFORM 500-EVAL-POSTMARK-RTN THRU 500-EXIT.
023900
024000           IF RQ-ACTION-FILLED
024100               MOVE RQ-DATE-POSTMARKED TO WS-LAST-FILLED-POSTMARK.
024200
024300           READ REQUEST-FILE INTO REQUEST-REC
024400               AT END
024500               MOVE "N" TO MORE-REQUEST-SW
024600           END-READ.
024700       100-EXIT.
024800           EXIT.
024900
025000      ***** ADVANCES THE INMATE MASTER UNTIL ITS KEY MATCHES (OR
025100      ***** PASSES) THE CURRENT REQUEST - BOTH FILES ARE SORTED BY
025200      ***** JURISDICTION + INMATE-ID SO THIS IS A STRAIGHT MATCH-MERGE,
025300      ***** NOT A KEYED RANDOM READ (INMATE-FILE IS QSAM, NOT VSAM).
025400       150-ADVANCE-INMATE-RTN.
025500           MOVE "150-ADVANCE-INMATE-RTN" TO PARA-NAME.
025600           MOVE "N" TO INMATE-MATCHED-SW.
025700
025800           PERFORM 155-READ-INMATE-RTN THRU 155-EXIT
025900               UNTIL NO-MORE-INMATE-RECS
026000               OR IM-JURISDICTION > WS-HOLD-JURISDICTION
026100               OR (IM-JURISDICTION = WS-HOLD-JURISDICTION AND
026200                   IM-INMATE-ID NOT LESS THAN WS-HOLD-INMATE-ID).
026300
026400           IF IM-JURISDICTION = WS-HOLD-JURISDICTION
026500              AND IM-INMATE-ID = WS-HOLD-INMATE-ID
026600               MOVE "Y" TO INMATE-MATCHED-SW.
026700       150-EXIT.
026800           EXIT.
026900
027000       155-READ-INMATE-RTN.
027100           READ INMATE-FILE INTO INMATE-MASTER-REC
027200               AT END
027300               MOVE "N" TO MORE-INMATE-SW
027400           END-READ.
027500       155-EXIT.
027600           EXIT.
027700
027800      ***** R10 - THE FEDERAL BOP NUMBER PRINTS NNNNN-NNN WHEREVER IT
027900      ***** SHOWS UP ON A WARNING LINE; OTHER JURISDICTIONS' ID'S ARE
028000      ***** NOT BROKEN UP.  CALLERS MOVE THE RAW 8-DIGIT ID INTO
028100      ***** WS-ID8-DISPLAY FIRST, THEN PERFORM THIS, THEN BUILD THE
028200      ***** WARNING TEXT OFF WS-ID8-EDIT(1:WS-ID8-EDIT-LEN).
028300       200-FORMAT-FED-ID-RTN.
028400           IF RQ-JURISDICTION = "FEDERAL"
028500               STRING WS-ID8-DISPLAY(1:5) DELIMITED BY SIZE
028600                      "-" DELIMITED BY SIZE
028700                      WS-ID8-DISPLAY(6:3) DELIMITED BY SIZE
028800                  INTO WS-ID8-EDIT
028900               MOVE 9 TO WS-ID8-EDIT-LEN
029000           ELSE
029100               MOVE WS-ID8-DISPLAY TO WS-ID8-EDIT
029200               MOVE 8 TO WS-ID8-EDIT-LEN.
029300       200-EXIT.
029400           EXIT.
029500
029600      ***** R1/R2 - HAS THE MASTER ENTRY EVER BEEN VERIFIED, AND IF SO
029700      ***** IS IT OLDER THAN THE CACHE TTL.
029800       300-EVAL-STALE-RTN.
029900           MOVE "300-EVAL-STALE-RTN" TO PARA-NAME.
030000           MOVE RQ-INMATE-ID TO WS-ID8-DISPLAY.
030100           PERFORM 200-FORMAT-FED-ID-RTN THRU 200-EXIT.
030200
030300           IF IM-DATE-FETCHED = ZERO
030400               STRING "Data entry for " DELIMITED BY SIZE
030500                      RQ-JURISDICTION DELIMITED BY SIZE
030600                      " inmate #" DELIMITED BY SIZE
030700                      WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
030800                      " has never been verified" DELIMITED BY SIZE
030900                  INTO WS-WARNING-TEXT
031000               PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
031100               ADD +1 TO R1-COUNT
031200               GO TO 300-EXIT.
031300
031400           CALL "DAYDIFF" USING IM-DATE-FETCHED, WS-RUN-DATE,
031500                                 WS-AGE-DAYS, WS-DAY-RET-CD.
031600           IF WS-AGE-DAYS > WS-CACHE-TTL-DAYS
031700               STRING "Data entry for " DELIMITED BY SIZE
031800                      RQ-JURISDICTION DELIMITED BY SIZE
031900                      " inmate #" DELIMITED BY SIZE
032000                      WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
032100                      " is " DELIMITED BY SIZE
032200                      WS-AGE-DAYS DELIMITED BY SIZE
032300                      " day(s) old" DELIMITED BY SIZE
032400                  INTO WS-WARNING-TEXT
032500               PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
032600               ADD +1 TO R2-COUNT.
032700       300-EXIT.
032800           EXIT.
032900
033000      ***** R3/R4 - ALREADY RELEASED, OR RELEASE DATE COMING UP SOON.
033100       400-EVAL-RELEASE-RTN.
033200           MOVE "400-EVAL-RELEASE-RTN" TO PARA-NAME.
033300           MOVE RQ-INMATE-ID TO WS-ID8-DISPLAY.
033400           PERFORM 200-FORMAT-FED-ID-RTN THRU 200-EXIT.
033500
033600           IF IM-RELEASE-DATE = ZERO
033700               GO TO 400-EXIT.
033800
033900           CALL "DAYDIFF" USING WS-RUN-DATE, IM-RELEASE-DATE,
034000                                 WS-RELEASE-DAYS, WS-DAY-RET-CD.
034100
034200           IF WS-RELEASE-DAYS NOT > ZERO
034300               STRING RQ-JURISDICTION DELIMITED BY SIZE
034400                      " inmate #" DELIMITED BY SIZE
034500                      WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
034600                      " is marked as released" DELIMITED BY SIZE
034700                  INTO WS-WARNING-TEXT
034800               PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
034900               ADD +1 TO R3-COUNT
035000               GO TO 400-EXIT.
035100
035200           IF WS-RELEASE-DAYS NOT > WS-MIN-RELEASE-DAYS
035300               STRING RQ-JURISDICTION DELIMITED BY SIZE
035400                      " inmate #" DELIMITED BY SIZE
035500                      WS-ID8-EDIT(1:WS-ID8-EDIT-LEN) DELIMITED BY SIZE
035600                      " is " DELIMITED BY SIZE
035700                      WS-RELEASE-DAYS DELIMITED BY SIZE
035800                      " days from release." DELIMITED BY SIZE
035900                  INTO WS-WARNING-TEXT
036000               PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
036100               ADD +1 TO R4-COUNT.
036200       400-EXIT.
036300           EXIT.
036400
036500      ***** R5 - THIS REQUEST'S POSTMARK VERSUS THE INMATE'S MOST
036600      ***** RECENT EARLIER FILLED REQUEST.  SKIPPED ENTIRELY IF THE
036700      ***** INMATE HAS NO PRIOR FILLED REQUEST.
036800       500-EVAL-POSTMARK-RTN.
036900           MOVE "500-EVAL-POSTMARK-RTN" TO PARA-NAME.
037000
037100           IF WS-LAST-FILLED-POSTMARK = ZERO
037200               GO TO 500-EXIT.
037300
037400           CALL "DAYDIFF" USING WS-LAST-FILLED-POSTMARK,
037500                                 RQ-DATE-POSTMARKED,
037600                                 WS-POSTMARK-DAYS, WS-DAY-RET-CD.
037700
037800           EVALUATE TRUE
037900               WHEN WS-POSTMARK-DAYS < ZERO
038000                   STRING "There is a request with a postmark after "
038100                              DELIMITED BY SIZE
038200                          "this one." DELIMITED BY SIZE
038300                      INTO WS-WARNING-TEXT
038400                   PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
038500                   ADD +1 TO R5-COUNT
038600               WHEN WS-POSTMARK-DAYS = ZERO
038700                   STRING "No time has transpired since the last "
038800                              DELIMITED BY SIZE
038900                          "postmark." DELIMITED BY SIZE
039000                      INTO WS-WARNING-TEXT
039100                   PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
039200                   ADD +1 TO R5-COUNT
039300               WHEN WS-POSTMARK-DAYS < WS-MIN-POSTMARK-DAYS
039400                   STRING "Only " DELIMITED BY SIZE
039500                          WS-POSTMARK-DAYS DELIMITED BY SIZE
039600                          " days since last postmark." DELIMITED BY SIZE
039700                      INTO WS-WARNING-TEXT
039800                   PERFORM 600-WRITE-WARNING-RTN THRU 600-EXIT
039900                   ADD +1 TO R5-COUNT
040000               WHEN OTHER
040100                   CONTINUE
040200           END-EVALUATE.
040300       500-EXIT.
040400           EXIT.
040500
040600       600-WRITE-WARNING-RTN.
040700           MOVE "600-WRITE-WARNING-RTN" TO PARA-NAME.
040800           MOVE RQ-JURISDICTION  TO WN-JURISDICTION.
040900           MOVE RQ-INMATE-ID     TO WN-INMATE-ID.
041000           MOVE RQ-REQUEST-INDEX TO WN-REQUEST-INDEX.
041100           MOVE WS-WARNING-TEXT  TO WN-WARNING-TEXT.
041200           WRITE FD-WARNING-REC FROM WARNING-REC.
041300           ADD +1 TO WARNINGS-WRITTEN.
041400       600-EXIT.
041500           EXIT.
041600
041700       700-CLOSE-FILES.
041800           MOVE "700-CLOSE-FILES" TO PARA-NAME.
041900           CLOSE REQUEST-FILE, INMATE-FILE, WARNING-FILE, SYSOUT.
042000       700-EXIT.
042100           EXIT.
042200
042300       900-CLEANUP.
042400           MOVE "900-CLEANUP" TO PARA-NAME.
042500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042600
042700           DISPLAY "** REQUESTS READ        **" RECORDS-READ.
042800           DISPLAY "** WARNINGS WRITTEN     **" WARNINGS-WRITTEN.
042900           DISPLAY "** R1 NEVER VERIFIED    **" R1-COUNT.
043000           DISPLAY "** R2 STALE ENTRY       **" R2-COUNT.
043100           DISPLAY "** R3 ALREADY RELEASED  **" R3-COUNT.
043200           DISPLAY "** R4 RELEASE IMMINENT  **" R4-COUNT.
043300           DISPLAY "** R5 POSTMARK INTERVAL **" R5-COUNT.
043400
043500           DISPLAY "******** NORMAL END OF JOB RQSTEDIT ********".
043600       900-EXIT.
043700           EXIT.
043800
043900       1000-ABEND-RTN.
044000           WRITE SYSOUT-REC FROM ABEND-REC.
044100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
044200           DISPLAY "*** ABNORMAL END OF JOB-RQSTEDIT ***" UPON CONSOLE.
044300           MOVE 16 TO RETURN-CODE.
044400           GOBACK.
