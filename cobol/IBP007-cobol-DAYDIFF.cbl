000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DAYDIFF.
000400       AUTHOR. DON WALSH.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/18/86.
000700       DATE-COMPILED. 02/18/86.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          SMALL CALLED SUBROUTINE THAT RETURNS THE NUMBER OF
001300      *          WHOLE DAYS BETWEEN TWO CCYYMMDD DATES (DATE-2 MINUS
001400      *          DATE-1).  EVERY RULE IN RQSTEDIT, RQSTUPDT AND RQSTRPT
001500      *          THAT COUNTS DAYS CALLS THIS ROUTINE SO THE LEAP-YEAR
001600      *          ARITHMETIC LIVES IN EXACTLY ONE PLACE.
001700      *
001800      *          A ZERO IN EITHER DATE IS TREATED AS "UNKNOWN" AND
001900      *          COMES BACK WITH RETURN-CD = 4 AND DAY-COUNT = ZERO -
002000      *          CALLERS ARE EXPECTED TO SKIP THE RULE IN THAT CASE
002100      *          RATHER THAN TREAT ZERO DAYS AS A REAL ANSWER.
002200      ******************************************************************
002300      * REVISION LOG                                                   *
002400      *   02/18/86  DWH   ORIGINAL ROUTINE, CONVERTED FROM THE OLD     *
002500      *                   IN-LINE ABSOLUTE-DAY MATH CARRIED IN THE     *
002600      *                   BILLING RUN, REQ IBP-0001                   *
002700      *   02/09/98  DWH   Y2K - DATES WIDENED FROM YYMMDD TO          *
002800      *                   CCYYMMDD, REQ IBP-0118                      *
002900      *   05/14/01  RPK   ZERO-DATE GUARD ADDED AFTER THE RELEASE-     *
003000      *                   PROXIMITY RULE BLEW UP ON AN UNKNOWN RELEASE *
003100      *                   DATE, REQ IBP-0244                           *
003200      ******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       77  WS-ABS-DAY-1                     PIC S9(09) COMP-3.
004400       77  WS-ABS-DAY-2                     PIC S9(09) COMP-3.
004500
004600       01  MISC-FIELDS.
004700           05  WS-YY                        PIC S9(09) COMP.
004800           05  WS-MM                        PIC S9(09) COMP.
004900           05  WS-DD                        PIC S9(09) COMP.
005000           05  WS-ADJ-YEAR                  PIC S9(09) COMP.
005100           05  WS-ADJ-MONTH                 PIC S9(09) COMP.
005200           05  WS-ERA                       PIC S9(09) COMP.
005300
005400       01  DATE-1-BRK.
005500           05  DATE-1-CCYY                  PIC 9(04).
005600           05  DATE-1-MM                    PIC 9(02).
005700           05  DATE-1-DD                    PIC 9(02).
005800
005900       01  DATE-2-BRK.
006000           05  DATE-2-CCYY                  PIC 9(04).
006100           05  DATE-2-MM                    PIC 9(02).
006200           05  DATE-2-DD                    PIC 9(02).
006300
006400       LINKAGE SECTION.
006500       01  DAYDIFF-DATE-1                   PIC 9(08).
006600       01  DAYDIFF-DATE-2                   PIC 9(08).
006700       01  DAYDIFF-DAY-COUNT                PIC S9(09) COMP.
006800       01  DAYDIFF-RETURN-CD                PIC S9(04) COMP.
006900
007000       PROCEDURE DIVISION USING DAYDIFF-DATE-1, DAYDIFF-DATE-2,
007100                DAYDIFF-DAY-COUNT, DAYDIFF-RETURN-CD.
007200
007300           MOVE ZERO TO DAYDIFF-DAY-COUNT, DAYDIFF-RETURN-CD.
007400
007500           IF DAYDIFF-DATE-1 = ZERO OR DAYDIFF-DATE-2 = ZERO
007600               MOVE 4 TO DAYDIFF-RETURN-CD
007700               GOBACK.
007800
007900           MOVE DAYDIFF-DATE-1 TO DATE-1-BRK.
008000           MOVE DAYDIFF-DATE-2 TO DATE-2-BRK.
008100
008200           PERFORM 100-ABSOLUTE-DAY-NBR THRU 100-EXIT.
008300
008400           COMPUTE DAYDIFF-DAY-COUNT = WS-ABS-DAY-2 - WS-ABS-DAY-1.
008500           GOBACK.
008600
008700      ***** CONVERTS CCYYMMDD INTO A COUNT OF DAYS SINCE A FIXED
008800      ***** EPOCH (FLIEGEL & VAN FLANDERN'S ALGORITHM) SO TWO DATES
008900      ***** CAN SIMPLY BE SUBTRACTED - NO TABLE OF MONTH LENGTHS
009000      ***** AND NO SPECIAL-CASE FOR LEAP YEARS.
009100       100-ABSOLUTE-DAY-NBR.
009200           MOVE DATE-1-CCYY TO WS-YY.
009300           MOVE DATE-1-MM   TO WS-MM.
009400           MOVE DATE-1-DD   TO WS-DD.
009500           COMPUTE WS-ADJ-MONTH = (WS-MM - 14) / 12.
009600           COMPUTE WS-ADJ-YEAR  = WS-YY + 4800 + WS-ADJ-MONTH.
009700           COMPUTE WS-ERA =
009800                 (1461 * WS-ADJ-YEAR) / 4
009900               + (367 * (WS-MM - 2 - (12 * WS-ADJ-MONTH))) / 12
010000               - (3 * ((WS-ADJ-YEAR + 100) / 100)) / 4
010100               + WS-DD - 32075.
010200           MOVE WS-ERA TO WS-ABS-DAY-1.
010300
010400           MOVE DATE-2-CCYY TO WS-YY.
010500           MOVE DATE-2-MM   TO WS-MM.
010600           MOVE DATE-2-DD   TO WS-DD.
010700           COMPUTE WS-ADJ-MONTH = (WS-MM - 14) / 12.
010800           COMPUTE WS-ADJ-YEAR  = WS-YY + 4800 + WS-ADJ-MONTH.
010900           COMPUTE WS-ERA =
011000                 (1461 * WS-ADJ-YEAR) / 4
011100               + (367 * (WS-MM - 2 - (12 * WS-ADJ-MONTH))) / 12
011200               - (3 * ((WS-ADJ-YEAR + 100) / 100)) / 4
011300               + WS-DD - 32075.
011400           MOVE WS-ERA TO WS-ABS-DAY-2.
011500       100-EXIT.
011600           EXIT.
