000100      ******************************************************************
000200      * COPYBOOK UNITMS                                                *
000300      * UNIT (FACILITY ADDRESS) MASTER - LOADED WHOLE AND HELD IN A    *
000400      * TABLE, KEYED BY UNIT-NAME, ASCENDING, FOR SEARCH ALL.          *
000500      * USED BY LKUPMTCH, SHIPUPDT, LBLPREP.                          *
000600      ******************************************************************
000700      * REVISION LOG                                                   *
000800      *   01/04/12  DWH   ORIGINAL LAYOUT, REQ IBP-0001                *
000900      *   11/30/16  RPK   ADDED UT-SHIPPING-METHOD, BOX VS INDIVIDUAL  *
001000      *                   PACKAGING WAS PREVIOUSLY A MANUAL JOB, REQ   *
001100      *                   IBP-0203                                    *
001200      ******************************************************************
001300       01  WS-UNIT-TABLE.
001400           05  WS-UNIT-TAB-COUNT            PIC S9(04) COMP.
001500           05  UNIT-TABLE-REC OCCURS 500 TIMES
001600                   ASCENDING KEY IS UT-UNIT-NAME
001700                   INDEXED BY UT-IDX.
001800               10  UT-UNIT-NAME              PIC X(15).
001900               10  UT-JURISDICTION           PIC X(07).
002000               10  UT-STREET1                PIC X(30).
002100               10  UT-STREET2                PIC X(30).
002200               10  UT-CITY                   PIC X(20).
002300               10  UT-STATE                  PIC X(02).
002400               10  UT-ZIPCODE                PIC X(10).
002500               10  UT-ZIPCODE-R REDEFINES
002600                   UT-ZIPCODE.
002700                   15  UT-ZIP5               PIC X(05).
002800                   15  UT-ZIP-SEP            PIC X(01).
002900                   15  UT-ZIP4               PIC X(04).
003000               10  UT-SHIPPING-METHOD        PIC X(01).
003100                   88  UT-SHIP-BOX           VALUE "B".
003200                   88  UT-SHIP-INDIVIDUAL    VALUE "I".
003300               10  FILLER                    PIC X(15).
