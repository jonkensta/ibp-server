000100      ******************************************************************
000200      * COPYBOOK ABENDREC                                              *
000300      * STANDARD DUMP LINE FOR THE IBP BATCH SUITE.  EVERY PROGRAM     *
000400      * STAMPS PARA-NAME AT THE TOP OF EACH PARAGRAPH SO THE LAST      *
000500      * VALUE ON THE SYSOUT TELLS THE OPERATOR WHERE THE JOB DIED.     *
000600      ******************************************************************
000700      * REVISION LOG                                                   *
000800      *   01/04/12  DWH   ORIGINAL LAYOUT, REQ IBP-0001                *
000900      ******************************************************************
001000       01  ABEND-REC.
001100           05  PARA-NAME                    PIC X(32).
001200           05  ABEND-REASON                 PIC X(40).
001300           05  EXPECTED-VAL                 PIC X(10).
001400           05  ACTUAL-VAL                   PIC X(10).
001500           05  FILLER                       PIC X(40).
