000100      ******************************************************************
000200      * COPYBOOK SHIPCNF                                               *
000300      * SHIP-CONFIRM TRANSACTION - POSTED BACK FROM THE SHIPPING TABLE *
000400      * ONCE A PACKAGE IS WEIGHED AND POSTAGE IS PAID.  USED BY        *
000500      * SHIPUPDT.                                                      *
000600      ******************************************************************
000700      * REVISION LOG                                                   *
000800      *   03/11/13  DWH   ORIGINAL LAYOUT, REQ IBP-0042                *
000900      ******************************************************************
001000       01  SHIP-CONFIRM-REC.
001100           05  SC-JURISDICTION              PIC X(07).
001200           05  SC-INMATE-ID                 PIC 9(08).
001300           05  SC-REQUEST-INDEX             PIC 9(04).
001400           05  SC-WEIGHT-OZ                 PIC 9(05)V9.
001500           05  SC-POSTAGE-CENTS             PIC 9(07).
001600           05  SC-TRACKING-CODE             PIC X(22).
001700           05  FILLER                       PIC X(01).
