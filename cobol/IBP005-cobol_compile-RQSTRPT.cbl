000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RQSTRPT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/06/87.
000600       DATE-COMPILED. 05/06/87.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          MONTH-END METRICS FOR THE BOOK PROGRAM.  THREE PASSES,
001300      *          EACH ITS OWN CONTROL BREAK ON MONTH (CCYY-MM):
001400      *
001500      *            PASS 1 - FILLED/TOSSED/TOTAL REQUEST COUNTS, OVER
001600      *                     REQUEST-SORT-FILE (POSTMARK DATE ORDER).
001700      *            PASS 2 - NEW REQUESTERS - THE MONTH OF AN INMATE'S
001800      *                     FIRST EVER FILLED REQUEST, ALSO OVER
001900      *                     REQUEST-SORT-FILE.
002000      *            PASS 3 - SHIPPING VOLUME (PACKAGES, POUNDS, POSTAGE)
002100      *                     OVER SHIPMENT-SORT-FILE (SHIP DATE ORDER).
002200      *
002300      *          REQUEST-SORT-FILE AND SHIPMENT-SORT-FILE ARE THE
002400      *          USUAL REQUEST-FILE/SHIPMENT-FILE RUN THROUGH A JCL
002500      *          SORT STEP AHEAD OF THIS PROGRAM (THIS SHOP'S USUAL
002600      *          "-SORT" FILE CONVENTION) - POSTMARK DATE FOR
002700      *          PASSES 1/2, SHIP DATE FOR PASS 3.  SINCE PASS 2'S
002800      *          MONTH KEY COMES OUT OF THE SAME DATE-ORDERED FILE, THE
002900      *          FIRST TIME WE SEE A GIVEN INMATE WITH A FILLED RECORD
003000      *          IS, BY DEFINITION, THEIR EARLIEST FILLED MONTH - NO
003100      *          SEPARATE RESORT BY INMATE IS NEEDED, JUST A "SEEN
003200      *          BEFORE" TABLE.
003300      *
003400      ******************************************************************
003500
003600               INPUT SORTED FILE       -   IBP.RQSTSORT
003700               INPUT SORTED FILE       -   IBP.SHIPSORT
003800
003900               OUTPUT REPORT           -   IBP.RQSTRPT
004000
004100               DUMP FILE               -   SYSOUT
004200
004300      ******************************************************************
004400      * REVISION LOG                                                   *
004500      *   05/06/87  JRS   ORIGINAL PROGRAM, REQ IBP-0051               *
004600      *   02/09/98  JRS   Y2K - DATE FIELDS WIDENED TO CCYYMMDD,       *
004700      *                   REQ IBP-0118                                *
004800      *   08/14/00  RPK   ADDED PASS 2 (FIRST-TIME REQUESTERS),        *
004900      *                   REQ IBP-0211                                *
005000      ******************************************************************
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER. IBM-390.
005400       OBJECT-COMPUTER. IBM-390.
005500       SPECIAL-NAMES.
005600           C01 IS NEXT-PAGE.
005700
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT SYSOUT
006100           ASSIGN TO UT-S-SYSOUT
006200             ORGANIZATION IS SEQUENTIAL.
006300
006400           SELECT REQUEST-SORT-FILE
006500           ASSIGN TO UT-S-RQSTSORT
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS RSCODE.
006800
006900           SELECT SHIPMENT-SORT-FILE
007000           ASSIGN TO UT-S-SHIPSORT
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS SSCODE.
007300
007400           SELECT REPORT-FILE
007500           ASSIGN TO UT-S-RQSTRPT
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS RPCODE.
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  SYSOUT
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 132 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS SYSOUT-REC.
008700       01  SYSOUT-REC  PIC X(132).
008800
008900       FD  REQUEST-SORT-FILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 42 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS FD-REQUEST-REC.
009500       01  FD-REQUEST-REC                   PIC X(42).
009600
009700       FD  SHIPMENT-SORT-FILE
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 72 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS FD-SHIPMENT-REC.
010300       01  FD-SHIPMENT-REC                  PIC X(72).
010400
010500       FD  REPORT-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 132 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS REPORT-REC.
011100       01  REPORT-REC                       PIC X(132).
011200
011300       WORKING-STORAGE SECTION.
011400
011500       01  FILE-STATUS-CODES.
011600           05  RSCODE                  PIC X(2).
011700               88 NO-MORE-REQUESTS     VALUE "10".
011800           05  SSCODE                  PIC X(2).
011900               88 NO-MORE-SHIPMENTS    VALUE "10".
012000           05  RPCODE                  PIC X(2).
012100
012200       COPY IBPCPY3-copybook-RQSTREC.
012300       COPY IBPCPY4-copybook-SHIPREC.
012400
012500      ***** PASS 2'S "HAVE WE COUNTED THIS INMATE YET" TABLE - SCANNED
012600      ***** LINEARLY SINCE ARRIVAL ORDER (BY DATE) ISN'T INMATE ORDER.
012700       01  WS-SEEN-TABLE.
012800           05  WS-SEEN-TAB-COUNT           PIC S9(04) COMP.
012900           05  WS-SEEN-REC OCCURS 5000 TIMES
013000                   INDEXED BY SN-IX.
013100               10  SN-JURISDICTION          PIC X(07).
013200               10  SN-INMATE-ID             PIC 9(08).
013300
013400       01  WS-MONTH-FIELDS.
013500           05  WS-CURR-MONTH               PIC X(07).
013600           05  WS-LAST-MONTH                PIC X(07) VALUE SPACES.
013700           05  WS-CURR-MONTH-R REDEFINES WS-CURR-MONTH.
013800               10  WS-CURR-CCYY             PIC X(04).
013900               10  WS-CURR-DASH             PIC X(01).
014000               10  WS-CURR-MM               PIC X(02).
014100
014200       01  WS-LAST-MONTH-R REDEFINES WS-LAST-MONTH.
014300           05  WS-LAST-CCYY                 PIC X(04).
014400           05  WS-LAST-DASH                 PIC X(01).
014500           05  WS-LAST-MM                   PIC X(02).
014600
014700       01  SWITCHES-AND-FLAGS.
014800           05  FOUND-SW                    PIC X(1) VALUE SPACE.
014900               88 INMATE-ALREADY-SEEN      VALUE "Y".
015000
015100       77  WS-LINES                        PIC S9(3) COMP VALUE 0.
015200       77  WS-PAGES                        PIC S9(3) COMP VALUE 1.
015300
015400       01  COUNTERS-AND-ACCUMULATORS.
015500           05  WS-FILLED-CT                PIC S9(7) COMP.
015600           05  WS-TOSSED-CT                PIC S9(7) COMP.
015700           05  WS-TOTAL-CT                 PIC S9(7) COMP.
015800           05  WS-GRAND-FILLED             PIC S9(7) COMP.
015900           05  WS-GRAND-TOSSED             PIC S9(7) COMP.
016000           05  WS-GRAND-TOTAL              PIC S9(7) COMP.
016100           05  WS-NEWREQ-CT                PIC S9(7) COMP.
016200           05  WS-GRAND-NEWREQ             PIC S9(7) COMP.
016300           05  WS-PACKAGE-CT               PIC S9(7) COMP.
016400           05  WS-OUNCE-TOTAL              PIC S9(9) COMP.
016500           05  WS-POSTAGE-TOTAL            PIC S9(9) COMP.
016600           05  WS-GRAND-PACKAGES           PIC S9(7) COMP.
016700           05  WS-GRAND-OUNCES             PIC S9(9) COMP.
016800           05  WS-GRAND-POSTAGE            PIC S9(9) COMP.
016900           05  WS-POUNDS                   PIC S9(7) COMP.
017000           05  WS-POSTAGE-DISPLAY          PIC 9(9).
017100           05  WS-POSTAGE-DISPLAY-R REDEFINES WS-POSTAGE-DISPLAY.
017200               10  WS-POSTAGE-DOLLARS       PIC 9(7)V99.
017300
017400       01  WS-HDR-REC.
017500           05  FILLER                  PIC X(1) VALUE " ".
017600           05  HDR-DATE.
017700               10  HDR-YY              PIC 9(4).
017800               10  DASH-1              PIC X(1) VALUE "-".
017900               10  HDR-MM              PIC 9(2).
018000               10  DASH-2              PIC X(1) VALUE "-".
018100               10  HDR-DD              PIC 9(2).
018200           05  FILLER                  PIC X(12) VALUE SPACE.
018300           05  WS-RPT-TITLE            PIC X(50).
018400           05  FILLER         PIC X(26)
018500                         VALUE "Page Number:" JUSTIFIED RIGHT.
018600           05  PAGE-NBR-O              PIC ZZ9.
018700
018800       01  WS-COLM-HDR-REC.
018900           05  WS-COLM-HDR-TEXT        PIC X(60).
019000
019100       01  WS-BLANK-LINE.
019200           05  FILLER     PIC X(130) VALUE SPACES.
019300
019400       01  WS-COUNT-RPT-REC.
019500           05  FILLER                  PIC X(4) VALUE SPACES.
019600           05  MONTH-O                 PIC X(07).
019700           05  FILLER                  PIC X(6) VALUE SPACES.
019800           05  FILLED-O                PIC ZZZ,ZZ9.
019900           05  FILLER                  PIC X(6) VALUE SPACES.
020000           05  TOSSED-O                PIC ZZZ,ZZ9.
020100           05  FILLER                  PIC X(6) VALUE SPACES.
020200           05  TOTAL-O                 PIC ZZZ,ZZ9.
020300
020400       01  WS-NEWREQ-RPT-REC.
020500           05  FILLER                  PIC X(4) VALUE SPACES.
020600           05  NR-MONTH-O              PIC X(07).
020700           05  FILLER                  PIC X(10) VALUE SPACES.
020800           05  NEWREQ-O                PIC ZZZ,ZZ9.
020900
021000       01  WS-VOLUME-RPT-REC.
021100           05  FILLER                  PIC X(4) VALUE SPACES.
021200           05  VO-MONTH-O              PIC X(07).
021300           05  FILLER                  PIC X(6) VALUE SPACES.
021400           05  PACKAGES-O              PIC ZZZ,ZZ9.
021500           05  FILLER                  PIC X(6) VALUE SPACES.
021600           05  POUNDS-O                PIC ZZZ,ZZ9.
021700           05  FILLER                  PIC X(6) VALUE SPACES.
021800           05  POSTAGE-O               PIC $$$,$$9.99.
021900
022000       01  WS-TRAILER-REC.
022100           05  FILLER                  PIC X(12) VALUE
022200               "GRAND TOTAL ".
022300           05  FILLER                  PIC X(100).
022400
022500       COPY IBPCPY9-copybook-ABENDREC.
022600
022700       PROCEDURE DIVISION.
022800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900           PERFORM 200-REQUEST-COUNTS-RTN THRU 200-EXIT.
023000           PERFORM 300-FIRST-TIMERS-RTN THRU 300-EXIT.
023100           PERFORM 400-SHIPPING-VOLUME-RTN THRU 400-EXIT.
023200           PERFORM 900-CLEANUP THRU 900-EXIT.
023300           MOVE ZERO TO RETURN-CODE.
023400           GOBACK.
023500
023600       000-HOUSEKEEPING.
023700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800           DISPLAY "******** BEGIN JOB RQSTRPT ********".
023900           ACCEPT HDR-DATE FROM DATE YYYYMMDD.
024000           OPEN OUTPUT REPORT-FILE, SYSOUT.
024100       000-EXIT.
024200           EXIT.
024300
024400      ***** PASS 1 - R20/R21 MONTHLY FILLED/TOSSED/TOTAL.
024500       200-REQUEST-COUNTS-RTN.
024600           MOVE "200-REQUEST-COUNTS-RTN" TO PARA-NAME.
024700           MOVE "Monthly Request Counts" TO WS-RPT-TITLE.
024800           MOVE "MONTH        FILLED        TOSSED        TOTAL"
024900               TO WS-COLM-HDR-TEXT.
025000           MOVE 1 TO WS-PAGES.
025100           MOVE 0 TO WS-LINES.
025200           MOVE SPACES TO WS-LAST-MONTH.
025300           MOVE 0 TO WS-FILLED-CT, WS-TOSSED-CT, WS-TOTAL-CT,
025400                     WS-GRAND-FILLED, WS-GRAND-TOSSED, WS-GRAND-TOTAL.
025500
025600           OPEN INPUT REQUEST-SORT-FILE.
025700           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
025800           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
025900
026000           PERFORM 210-READ-REQUEST-RTN THRU 210-EXIT
026100                   UNTIL NO-MORE-REQUESTS.
026200
026300           IF WS-LAST-MONTH NOT = SPACES
026400               PERFORM 220-WRITE-COUNT-LINE THRU 220-EXIT.
026500
026600           MOVE WS-GRAND-FILLED TO FILLED-O.
026700           MOVE WS-GRAND-TOSSED TO TOSSED-O.
026800           MOVE WS-GRAND-TOTAL  TO TOTAL-O.
026900           MOVE "GRAND TOTAL" TO MONTH-O.
027000           WRITE REPORT-REC FROM WS-COUNT-RPT-REC
027100               AFTER ADVANCING 2.
027200           CLOSE REQUEST-SORT-FILE.
027300       200-EXIT.
027400           EXIT.
027500
027600       210-READ-REQUEST-RTN.
027700           READ REQUEST-SORT-FILE INTO REQUEST-REC
027800               AT END
027900               MOVE "10" TO RSCODE
028000               GO TO 210-EXIT
028100           END-READ.
028200
028300           STRING RQ-POSTMARK-CCYY DELIMITED BY SIZE
028400                  "-" DELIMITED BY SIZE
028500                  RQ-POSTMARK-MM DELIMITED BY SIZE
028600               INTO WS-CURR-MONTH.
028700
028800           IF WS-LAST-MONTH = SPACES
028900               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
029000
029100           IF WS-CURR-MONTH NOT = WS-LAST-MONTH
029200               PERFORM 220-WRITE-COUNT-LINE THRU 220-EXIT
029300               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
029400
029500           IF RQ-ACTION-FILLED
029600               ADD +1 TO WS-FILLED-CT, WS-GRAND-FILLED, WS-TOTAL-CT,
029700                         WS-GRAND-TOTAL
029800           ELSE
029900               ADD +1 TO WS-TOSSED-CT, WS-GRAND-TOSSED, WS-TOTAL-CT,
030000                         WS-GRAND-TOTAL.
030100       210-EXIT.
030200           EXIT.
030300
030400       220-WRITE-COUNT-LINE.
030500           MOVE WS-LAST-MONTH TO MONTH-O.
030600           MOVE WS-FILLED-CT  TO FILLED-O.
030700           MOVE WS-TOSSED-CT  TO TOSSED-O.
030800           MOVE WS-TOTAL-CT   TO TOTAL-O.
030900           WRITE REPORT-REC FROM WS-COUNT-RPT-REC
031000               AFTER ADVANCING 1.
031100           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
031200           MOVE 0 TO WS-FILLED-CT, WS-TOSSED-CT, WS-TOTAL-CT.
031300       220-EXIT.
031400           EXIT.
031500
031600      ***** PASS 2 - R22 FIRST MONTH OF EACH INMATE'S FIRST FILLED
031700      ***** REQUEST, COUNTED BY MONTH.
031800       300-FIRST-TIMERS-RTN.
031900           MOVE "300-FIRST-TIMERS-RTN" TO PARA-NAME.
032000           MOVE "Monthly First-Time Requesters" TO WS-RPT-TITLE.
032100           MOVE "MONTH        NEW REQUESTERS"
032200               TO WS-COLM-HDR-TEXT.
032300           MOVE 1 TO WS-PAGES.
032400           MOVE 0 TO WS-LINES.
032500           MOVE SPACES TO WS-LAST-MONTH.
032600           MOVE 0 TO WS-NEWREQ-CT, WS-GRAND-NEWREQ, WS-SEEN-TAB-COUNT.
032700
032800           OPEN INPUT REQUEST-SORT-FILE.
032900           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
033000           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033100
033200           PERFORM 310-READ-REQUEST-RTN THRU 310-EXIT
033300                   UNTIL NO-MORE-REQUESTS.
033400
033500           IF WS-LAST-MONTH NOT = SPACES
033600               PERFORM 320-WRITE-NEWREQ-LINE THRU 320-EXIT.
033700
033800           MOVE WS-GRAND-NEWREQ TO NEWREQ-O.
033900           MOVE "GRAND TOTAL" TO NR-MONTH-O.
034000           WRITE REPORT-REC FROM WS-NEWREQ-RPT-REC
034100               AFTER ADVANCING 2.
034200           CLOSE REQUEST-SORT-FILE.
034300       300-EXIT.
034400           EXIT.
034500
034600       310-READ-REQUEST-RTN.
034700           READ REQUEST-SORT-FILE INTO REQUEST-REC
034800               AT END
034900               MOVE "10" TO RSCODE
035000               GO TO 310-EXIT
035100           END-READ.
035200
035300           IF NOT RQ-ACTION-FILLED
035400               GO TO 310-EXIT.
035500
035600           PERFORM 330-CHECK-SEEN-RTN THRU 330-EXIT.
035700           IF INMATE-ALREADY-SEEN
035800               GO TO 310-EXIT.
035900
036000           ADD +1 TO WS-SEEN-TAB-COUNT.
036100           MOVE RQ-JURISDICTION TO SN-JURISDICTION(WS-SEEN-TAB-COUNT).
036200           MOVE RQ-INMATE-ID    TO SN-INMATE-ID(WS-SEEN-TAB-COUNT).
036300
036400           STRING RQ-POSTMARK-CCYY DELIMITED BY SIZE
036500                  "-" DELIMITED BY SIZE
036600                  RQ-POSTMARK-MM DELIMITED BY SIZE
036700               INTO WS-CURR-MONTH.
036800
036900           IF WS-LAST-MONTH = SPACES
037000               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
037100
037200           IF WS-CURR-MONTH NOT = WS-LAST-MONTH
037300               PERFORM 320-WRITE-NEWREQ-LINE THRU 320-EXIT
037400               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
037500
037600           ADD +1 TO WS-NEWREQ-CT, WS-GRAND-NEWREQ.
037700       310-EXIT.
037800           EXIT.
037900
038000       320-WRITE-NEWREQ-LINE.
038100           MOVE WS-LAST-MONTH TO NR-MONTH-O.
038200           MOVE WS-NEWREQ-CT  TO NEWREQ-O.
038300           WRITE REPORT-REC FROM WS-NEWREQ-RPT-REC
038400               AFTER ADVANCING 1.
038500           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
038600           MOVE 0 TO WS-NEWREQ-CT.
038700       320-EXIT.
038800           EXIT.
038900
039000       330-CHECK-SEEN-RTN.
039100           MOVE "N" TO FOUND-SW.
039200           SET SN-IX TO 1.
039300           PERFORM 335-SCAN-SEEN-RTN THRU 335-EXIT
039400                   UNTIL SN-IX > WS-SEEN-TAB-COUNT OR
039500                         INMATE-ALREADY-SEEN.
039600       330-EXIT.
039700           EXIT.
039800
039900       335-SCAN-SEEN-RTN.
040000           IF SN-JURISDICTION(SN-IX) = RQ-JURISDICTION
040100              AND SN-INMATE-ID(SN-IX) = RQ-INMATE-ID
040200               MOVE "Y" TO FOUND-SW
040300           ELSE
040400               SET SN-IX UP BY 1.
040500       335-EXIT.
040600           EXIT.
040700
040800      ***** PASS 3 - R23 MONTHLY SHIPPING VOLUME, POUNDS TRUNCATED.
040900       400-SHIPPING-VOLUME-RTN.
041000           MOVE "400-SHIPPING-VOLUME-RTN" TO PARA-NAME.
041100           MOVE "Monthly Shipping Volume" TO WS-RPT-TITLE.
041200           MOVE "MONTH        PACKAGES        LBS        POSTAGE"
041300               TO WS-COLM-HDR-TEXT.
041400           MOVE 1 TO WS-PAGES.
041500           MOVE 0 TO WS-LINES.
041600           MOVE SPACES TO WS-LAST-MONTH.
041700           MOVE 0 TO WS-PACKAGE-CT, WS-OUNCE-TOTAL, WS-POSTAGE-TOTAL,
041800                     WS-GRAND-PACKAGES, WS-GRAND-OUNCES,
041900                     WS-GRAND-POSTAGE.
042000
042100           OPEN INPUT SHIPMENT-SORT-FILE.
042200           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042300           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042400
042500           PERFORM 410-READ-SHIPMENT-RTN THRU 410-EXIT
042600                   UNTIL NO-MORE-SHIPMENTS.
042700
042800           IF WS-LAST-MONTH NOT = SPACES
042900               PERFORM 420-WRITE-VOLUME-LINE THRU 420-EXIT.
043000
043100           MOVE WS-GRAND-PACKAGES TO PACKAGES-O.
043200           DIVIDE WS-GRAND-OUNCES BY 16 GIVING WS-POUNDS.
043300           MOVE WS-POUNDS TO POUNDS-O.
043400           MOVE WS-GRAND-POSTAGE TO WS-POSTAGE-DISPLAY.
043500           MOVE WS-POSTAGE-DOLLARS TO POSTAGE-O.
043600           MOVE "GRAND TOTAL" TO VO-MONTH-O.
043700           WRITE REPORT-REC FROM WS-VOLUME-RPT-REC
043800               AFTER ADVANCING 2.
043900           CLOSE SHIPMENT-SORT-FILE.
044000       400-EXIT.
044100           EXIT.
044200
044300       410-READ-SHIPMENT-RTN.
044400           READ SHIPMENT-SORT-FILE INTO SHIPMENT-REC
044500               AT END
044600               MOVE "10" TO SSCODE
044700               GO TO 410-EXIT
044800           END-READ.
044900
045000           STRING SH-SHIPPED-CCYY DELIMITED BY SIZE
045100                  "-" DELIMITED BY SIZE
045200                  SH-SHIPPED-MM DELIMITED BY SIZE
045300               INTO WS-CURR-MONTH.
045400
045500           IF WS-LAST-MONTH = SPACES
045600               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
045700
045800           IF WS-CURR-MONTH NOT = WS-LAST-MONTH
045900               PERFORM 420-WRITE-VOLUME-LINE THRU 420-EXIT
046000               MOVE WS-CURR-MONTH TO WS-LAST-MONTH.
046100
046200           ADD +1 TO WS-PACKAGE-CT, WS-GRAND-PACKAGES.
046300           ADD SH-WEIGHT-OZ TO WS-OUNCE-TOTAL, WS-GRAND-OUNCES.
046400           ADD SH-POSTAGE-CENTS TO WS-POSTAGE-TOTAL,
046500                                    WS-GRAND-POSTAGE.
046600       410-EXIT.
046700           EXIT.
046800
046900      ***** R23 - WHOLE POUNDS, FRACTIONS DROPPED (INTEGER DIVIDE).
047000      ***** R18 - POSTAGE IS KEPT IN CENTS; DISPLAYED AS DOLLARS BY A
047100      ***** STRAIGHT DIVIDE-BY-100, NO ROUNDING.
047200       420-WRITE-VOLUME-LINE.
047300           MOVE WS-LAST-MONTH TO VO-MONTH-O.
047400           MOVE WS-PACKAGE-CT TO PACKAGES-O.
047500           DIVIDE WS-OUNCE-TOTAL BY 16 GIVING WS-POUNDS.
047600           MOVE WS-POUNDS TO POUNDS-O.
047700           MOVE WS-POSTAGE-TOTAL TO WS-POSTAGE-DISPLAY.
047800           MOVE WS-POSTAGE-DOLLARS TO POSTAGE-O.
047900           WRITE REPORT-REC FROM WS-VOLUME-RPT-REC
048000               AFTER ADVANCING 1.
048100           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048200           MOVE 0 TO WS-PACKAGE-CT, WS-OUNCE-TOTAL, WS-POSTAGE-TOTAL.
048300       420-EXIT.
048400           EXIT.
048500
048600       600-PAGE-BREAK.
048700           WRITE REPORT-REC FROM WS-BLANK-LINE.
048800           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
048900           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
049000       600-EXIT.
049100           EXIT.
049200
049300       700-WRITE-PAGE-HDR.
049400           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
049500           WRITE REPORT-REC FROM WS-BLANK-LINE
049600               AFTER ADVANCING 1.
049700           MOVE WS-PAGES TO PAGE-NBR-O.
049800           WRITE REPORT-REC FROM WS-HDR-REC
049900               AFTER ADVANCING NEXT-PAGE.
050000           MOVE ZERO TO WS-LINES.
050100           ADD +1 TO WS-PAGES.
050200           WRITE REPORT-REC FROM WS-BLANK-LINE
050300               AFTER ADVANCING 1.
050400       700-EXIT.
050500           EXIT.
050600
050700       720-WRITE-COLM-HDR.
050800           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
050900           WRITE REPORT-REC FROM WS-COLM-HDR-REC
051000               AFTER ADVANCING 2.
051100           ADD +1 TO WS-LINES.
051200       720-EXIT.
051300           EXIT.
051400
051500       790-CHECK-PAGINATION.
051600           MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
051700           ADD +1 TO WS-LINES.
051800           IF WS-LINES > 50
051900               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
052000       790-EXIT.
052100           EXIT.
052200
052300       900-CLEANUP.
052400           MOVE "900-CLEANUP" TO PARA-NAME.
052500           CLOSE REPORT-FILE, SYSOUT.
052600           DISPLAY "******** NORMAL END OF JOB RQSTRPT ********".
052700       900-EXIT.
052800           EXIT.
052900
053000       1000-ABEND-RTN.
053100           WRITE SYSOUT-REC FROM ABEND-REC.
053200           DISPLAY "*** ABNORMAL END OF JOB-RQSTRPT ***" UPON CONSOLE.
053300           MOVE 16 TO RETURN-CODE.
053400           GOBACK.
