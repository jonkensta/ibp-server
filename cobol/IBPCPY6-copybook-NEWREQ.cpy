000100      ******************************************************************
000200      * COPYBOOK NEWREQ                                                *
000300      * NEW-REQUEST TRANSACTION - ONE INCOMING LETTER AWAITING AN      *
000400      * INDEX AND A PROCESSED DATE.  USED BY RQSTUPDT.                 *
000500      ******************************************************************
000600      * REVISION LOG                                                   *
000700      *   01/04/12  DWH   ORIGINAL LAYOUT, REQ IBP-0001                *
000800      ******************************************************************
000900       01  NEW-REQUEST-REC.
001000           05  NR-JURISDICTION              PIC X(07).
001100           05  NR-INMATE-ID                 PIC 9(08).
001200           05  NR-DATE-POSTMARKED           PIC 9(08).
001300           05  NR-ACTION                    PIC X(01).
001400               88  NR-ACTION-FILLED         VALUE "F".
001500               88  NR-ACTION-TOSSED         VALUE "T".
