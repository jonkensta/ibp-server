000100      ******************************************************************
000200      * COPYBOOK RQSTREC                                               *
000300      * REQUEST RECORD - ONE LETTER FROM AN INMATE, KEYED BY           *
000400      * (JURISDICTION, INMATE-ID, REQUEST-INDEX).                      *
000500      * USED BY RQSTEDIT, RQSTUPDT, SHIPUPDT, RQSTRPT, LBLPREP.        *
000600      ******************************************************************
000700      * REVISION LOG                                                   *
000800      *   01/04/12  DWH   ORIGINAL LAYOUT, REQ IBP-0001                *
000900      *   09/22/14  RPK   ADDED RQ-SHIPMENT-ID SO A REQUEST COULD BE   *
001000      *                   TRACED FORWARD TO ITS PACKAGE, REQ IBP-0077  *
001100      ******************************************************************
001200       01  REQUEST-REC.
001300           05  RQ-JURISDICTION              PIC X(07).
001400           05  RQ-INMATE-ID                 PIC 9(08).
001500           05  RQ-REQUEST-INDEX             PIC 9(04).
001600           05  RQ-DATE-POSTMARKED           PIC 9(08).
001700           05  RQ-DATE-POSTMARKED-R REDEFINES
001800               RQ-DATE-POSTMARKED.
001900               10  RQ-POSTMARK-CCYY          PIC 9(04).
002000               10  RQ-POSTMARK-MM            PIC 9(02).
002100               10  RQ-POSTMARK-DD            PIC 9(02).
002200           05  RQ-DATE-PROCESSED            PIC 9(08).
002300           05  RQ-ACTION                    PIC X(01).
002400               88  RQ-ACTION-FILLED         VALUE "F".
002500               88  RQ-ACTION-TOSSED         VALUE "T".
002600           05  RQ-SHIPMENT-ID               PIC 9(06).
002700               88  RQ-NOT-SHIPPED           VALUE ZERO.
