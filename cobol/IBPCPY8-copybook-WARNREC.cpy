000100      ******************************************************************
000200      * COPYBOOK WARNREC                                               *
000300      * WARNING LINE - ONE LINE PER RULE VIOLATION FOUND BY RQSTEDIT,  *
000400      * WRITTEN TO WARNING-FILE FOR THE VOLUNTEER COORDINATOR TO READ. *
000500      ******************************************************************
000600      * REVISION LOG                                                   *
000700      *   01/04/12  DWH   ORIGINAL LAYOUT, REQ IBP-0001                *
000800      ******************************************************************
000900       01  WARNING-REC.
001000           05  WN-JURISDICTION              PIC X(07).
001100           05  WN-INMATE-ID                 PIC 9(08).
001200           05  WN-REQUEST-INDEX             PIC 9(04).
001300           05  WN-WARNING-TEXT              PIC X(60).
