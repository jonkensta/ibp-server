000100      ******************************************************************
000200      * COPYBOOK SHIPREC                                               *
000300      * SHIPMENT RECORD - ONE PACKAGE MAILED TO A UNIT.                *
000400      * USED BY SHIPUPDT, RQSTRPT.                                     *
000500      ******************************************************************
000600      * REVISION LOG                                                   *
000700      *   03/11/13  DWH   ORIGINAL LAYOUT, REQ IBP-0042                *
000800      ******************************************************************
000900       01  SHIPMENT-REC.
001000           05  SH-SHIPMENT-ID               PIC 9(06).
001100           05  SH-DATE-SHIPPED              PIC 9(08).
001200           05  SH-DATE-SHIPPED-R REDEFINES
001300               SH-DATE-SHIPPED.
001400               10  SH-SHIPPED-CCYY          PIC 9(04).
001500               10  SH-SHIPPED-MM            PIC 9(02).
001600               10  SH-SHIPPED-DD            PIC 9(02).
001700           05  SH-UNIT-NAME                 PIC X(15).
001800           05  SH-WEIGHT-OZ                 PIC 9(05)V9.
001900           05  SH-POSTAGE-CENTS             PIC 9(07).
002000           05  SH-TRACKING-CODE             PIC X(22).
002100           05  FILLER                       PIC X(08).
