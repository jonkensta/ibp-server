000100      ******************************************************************
000200      * COPYBOOK LKUPREC                                               *
000300      * LOOKUP RECORD - EXTERNALLY-SOURCED INMATE DATA, INPUT TO THE   *
000400      * NIGHTLY MASTER MERGE (LKUPMTCH).  TDCJ FEEDS ARRIVE WITH       *
000500      * LK-LAST-NAME CARRYING THE FULL "LAST, FIRST" OR "FIRST LAST"   *
000600      * STRING AND LK-FIRST-NAME BLANK; FBOP FEEDS ARRIVE PRE-SPLIT.   *
000700      ******************************************************************
000800      * REVISION LOG                                                   *
000900      *   07/02/13  DWH   ORIGINAL LAYOUT, REQ IBP-0051                *
001000      *   04/19/17  RPK   SPLIT ACTUAL/PROJECTED RELEASE DATE - FBOP   *
001100      *                   FEED CARRIES BOTH, REQ IBP-0211              *
001200      ******************************************************************
001300       01  LOOKUP-REC.
001400           05  LK-JURISDICTION              PIC X(07).
001500           05  LK-RAW-ID                    PIC X(10).
001600           05  LK-LAST-NAME                 PIC X(20).
001700           05  LK-FIRST-NAME                PIC X(15).
001800           05  LK-FACILITY-CODE             PIC X(15).
001900           05  LK-RACE                      PIC X(10).
002000           05  LK-SEX                       PIC X(01).
002100           05  LK-ACTUAL-RELEASE-DATE       PIC X(08).
002200           05  LK-PROJECTED-RELEASE-DATE    PIC X(08).
002300           05  LK-DATE-FETCHED              PIC 9(08).
002400           05  FILLER                       PIC X(01).
