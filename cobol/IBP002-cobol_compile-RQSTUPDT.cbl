000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RQSTUPDT.
000300       AUTHOR. DON WALSH.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/17/86.
000600       DATE-COMPILED. 03/17/86.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM POSTS THE DAY'S NEWLY LOGGED REQUESTS
001300      *          (NEW-REQUEST-FILE) AGAINST THE OLD REQUEST MASTER TO
001400      *          PRODUCE THE NEW REQUEST MASTER.  THIS IS THE USUAL
001500      *          OLD-MASTER / TRANSACTION / NEW-MASTER SEQUENTIAL
001600      *          UPDATE - REQUEST-FILE IS A FLAT QSAM FILE, NOT VSAM,
001700      *          SO WE CANNOT REWRITE A RECORD IN PLACE THE WAY A
001800      *          KEYED MASTER LETS YOU.
001900      *
002000      *          EVERY EXISTING REQUEST IS COPIED THROUGH UNCHANGED.
002100      *          EVERY NEW TRANSACTION FOR A KNOWN INMATE IS GIVEN THE
002200      *          SMALLEST UNUSED REQUEST INDEX FOR THAT INMATE AND
002300      *          WRITTEN OUT BEHIND IT.  A TRANSACTION FOR AN UNKNOWN
002400      *          INMATE IS REJECTED AND LOGGED TO SYSOUT - NO RECORD
002500      *          IS WRITTEN FOR IT.
002600      *
002700      ******************************************************************
002800
002900               INPUT MASTER FILE       -   IBP.INMATE
003000               INPUT OLD MASTER        -   IBP.RQSTOLD
003100               INPUT TRANSACTION FILE  -   IBP.NEWRQST
003200
003300               OUTPUT NEW MASTER       -   IBP.RQSTNEW
003400
003500               DUMP FILE               -   SYSOUT
003600
003700      ******************************************************************
003800      * REVISION LOG                                                   *
003900      *   03/17/86  DWH   ORIGINAL PROGRAM, REQ IBP-0001               *
004000      *   09/14/87  RPK   REQUEST-FILE RESORTED DOWNSTREAM BY A JCL    *
004100      *                   SORT STEP BEFORE RQSTEDIT RUNS, SO NEW       *
004200      *                   RECORDS NO LONGER NEED TO BE SLOTTED IN      *
004300      *                   INDEX ORDER HERE, REQ IBP-0077               *
004400      *   02/09/98  DWH   Y2K - ALL DATE FIELDS WIDENED TO CCYYMMDD,   *
004500      *                   REQ IBP-0118                                *
004510      *   04/03/00  DWH   350-DERIVE-STATUS-RTN WAS SAMPLING           *
004520      *                   RQ-SHIPMENT-ID OUT OF THE STALE REQUEST-REC  *
004530      *                   BUFFER BEFORE 400 EVER ZEROED IT FOR THE     *
004540      *                   NEW RECORD - CALL MOVED INSIDE 400, RIGHT    *
004550      *                   AFTER THE ZERO, REQ IBP-0319                *
004600      ******************************************************************
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT INMATE-FILE
005800           ASSIGN TO UT-S-INMATE
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS IMCODE.
006100
006200           SELECT OLD-REQUEST-FILE
006300           ASSIGN TO UT-S-RQSTOLD
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600
006700           SELECT NEW-REQUEST-FILE
006800           ASSIGN TO UT-S-NEWRQST
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS NFCODE.
007100
007200           SELECT REQUEST-FILE
007300           ASSIGN TO UT-S-RQSTNEW
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS RFCODE.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 132 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(132).
008600
008700       FD  INMATE-FILE
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 96 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS INMATE-MASTER-REC.
009300       01  FD-INMATE-REC                    PIC X(96).
009400
009500      ****** YESTERDAY'S REQUEST MASTER - READ ONLY, COPIED THROUGH
009600       FD  OLD-REQUEST-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 42 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS OLD-REQUEST-REC.
010200       01  FD-OLD-REQUEST-REC               PIC X(42).
010300
010400      ****** TODAY'S INCOMING LETTERS, LOGGED BY THE COORDINATORS
010500       FD  NEW-REQUEST-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 24 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS NEW-REQUEST-REC.
011100       01  FD-NEW-REQUEST-REC               PIC X(24).
011200
011300      ****** TONIGHT'S REQUEST MASTER - OLD RECORDS PLUS TODAY'S POSTS
011400       FD  REQUEST-FILE
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 42 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS REQUEST-REC.
012000       01  FD-REQUEST-REC                   PIC X(42).
012100
012200       WORKING-STORAGE SECTION.
012300
012400       01  FILE-STATUS-CODES.
012500           05  IMCODE                  PIC X(2).
012600               88 NO-MORE-INMATES  VALUE "10".
012700           05  OFCODE                  PIC X(2).
012800               88 NO-MORE-OLD-RQSTS  VALUE "10".
012900           05  NFCODE                  PIC X(2).
013000               88 NO-MORE-NEW-RQSTS  VALUE "10".
013100           05  RFCODE                  PIC X(2).
013200
013300       COPY IBPCPY1-copybook-INMATMS.
013400
013500      ** OLD-MASTER COPY OF THE REQUEST RECORD
013600       01  OLD-REQUEST-REC.
013700           05  OR-JURISDICTION              PIC X(07).
013800           05  OR-INMATE-ID                 PIC 9(08).
013900           05  OR-REQUEST-INDEX             PIC 9(04).
014000           05  OR-REST-OF-RECORD            PIC X(23).
014100
014200      ***** BREAKS OUT THE INMATE-ID'S HIGH/LOW DIGIT GROUPS FOR THE
014300      ***** SAME REASON RQSTEDIT DOES - A SPOT CHECK ON A DUMP NEVER
014400      ***** NEEDS THE WHOLE 8-DIGIT ID, JUST THE LAST FEW DIGITS.
014500       01  OLD-REQUEST-REC-R REDEFINES OLD-REQUEST-REC.
014600           05  FILLER                       PIC X(07).
014700           05  OR-INMATE-ID-HIGH5           PIC 9(05).
014800           05  OR-INMATE-ID-LOW3            PIC 9(03).
014900           05  FILLER                       PIC X(27).
015000
015100       COPY IBPCPY6-copybook-NEWREQ.
015200
015300       COPY IBPCPY3-copybook-RQSTREC.
015400
015500       01  WS-RUN-DATE                      PIC 9(08).
015600       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015700           05  WS-RUN-CCYY                  PIC 9(04).
015800           05  WS-RUN-MM                    PIC 9(02).
015900           05  WS-RUN-DD                    PIC 9(02).
016000
016100       01  WS-LOW-KEY.
016200           05  WS-LOW-JURISDICTION          PIC X(07).
016300           05  WS-LOW-INMATE-ID             PIC 9(08).
016400
016500       01  WS-LOW-INMATE-ID-R REDEFINES WS-LOW-KEY.
016600           05  FILLER                       PIC X(07).
016700           05  WS-LOW-ID-HIGH5               PIC 9(05).
016800           05  WS-LOW-ID-LOW3                PIC 9(03).
016900
017000       01  SWITCHES-AND-FLAGS.
017100           05  MORE-INMATE-SW               PIC X(1) VALUE SPACE.
017200               88 NO-MORE-INMATE-RECS       VALUE "N".
017300           05  MORE-OLD-RQST-SW             PIC X(1) VALUE SPACE.
017400               88 NO-MORE-OLD-RQST-RECS     VALUE "N".
017500           05  MORE-NEW-RQST-SW             PIC X(1) VALUE SPACE.
017600               88 NO-MORE-NEW-RQST-RECS     VALUE "N".
017700           05  INMATE-MATCHED-SW            PIC X(1) VALUE SPACE.
017800               88 INMATE-WAS-MATCHED        VALUE "Y".
017900
018000      ***** HOLDS THE INDEXES ALREADY IN USE BY THE CURRENT INMATE -
018100      ***** BOTH THE OLD ONES COPIED THROUGH AND THE NEW ONES HANDED
018200      ***** OUT SO FAR THIS GROUP - SO R6 NEVER REPEATS ONE.
018300       01  WS-REQUEST-INDEX-TABLE.
018400           05  WS-INDEX-COUNT               PIC S9(04) COMP VALUE 0.
018500           05  WS-USED-INDEX OCCURS 100 TIMES
018600                             INDEXED BY IDX-IX
018700                             PIC 9(04).
018800
018900       77  WS-CANDIDATE-INDEX               PIC 9(04).
019000       77  WS-INDEX-FOUND-SW                PIC X(1).
019100           88  WS-INDEX-IN-USE              VALUE "Y".
019200
019300       01  COUNTERS-AND-ACCUMULATORS.
019400           05  OLD-RECORDS-COPIED           PIC S9(9) COMP.
019500           05  NEW-RECORDS-READ             PIC S9(9) COMP.
019600           05  RECORDS-POSTED               PIC S9(9) COMP.
019700           05  RECORDS-REJECTED             PIC S9(9) COMP.
019800           05  STATUS-SHIPPED-COUNT         PIC S9(7) COMP.
019900           05  STATUS-FILLED-COUNT          PIC S9(7) COMP.
020000           05  STATUS-TOSSED-COUNT          PIC S9(7) COMP.
020100
020200       01  WS-DERIVED-STATUS                PIC X(07).
020300
020400       COPY IBPCPY9-copybook-ABENDREC.
020500
020600       PROCEDURE DIVISION.
020700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800           PERFORM 100-MAINLINE THRU 100-EXIT
020900               UNTIL NO-MORE-OLD-RQST-RECS AND NO-MORE-NEW-RQST-RECS.
021000           PERFORM 900-CLEANUP THRU 900-EXIT.
021100           MOVE ZERO TO RETURN-CODE.
021200           GOBACK.
021300
021400       000-HOUSEKEEPING.
021500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021600           DISPLAY "******** BEGIN JOB RQSTUPDT ********".
021700           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021800           OPEN INPUT INMATE-FILE, OLD-REQUEST-FILE, NEW-REQUEST-FILE.
021900           OPEN OUTPUT REQUEST-FILE, SYSOUT.
022000
022100           MOVE SPACES TO MORE-INMATE-SW, MORE-OLD-RQST-SW,
022200                          MORE-NEW-RQST-SW.
022300           INITIALIZE COUNTERS-AND-ACCUMULATORS.
022400
022500           READ INMATE-FILE INTO INMATE-MASTER-REC
022600               AT END
022700               MOVE "N" TO MORE-INMATE-SW
022800           END-READ.
022900           READ OLD-REQUEST-FILE INTO OLD-REQUEST-REC
023000               AT END
023100               MOVE "N" TO MORE-OLD-RQST-SW
023200           END-READ.
023300           READ NEW-REQUEST-FILE INTO NEW-REQUEST-REC
023400               AT END
023500               MOVE "N" TO MORE-NEW-RQST-SW
023600           END-READ.
023700       000-EXIT.
023800           EXIT.
023900
024000       100-MAINLINE.
024100           MOVE "100-MAINLINE" TO PARA-NAME.
024200           PERFORM 150-DETERMINE-LOW-KEY-RTN THRU 150-EXIT.
024300
024400           MOVE 0 TO WS-INDEX-COUNT.
024500           PERFORM 200-PASS-OLD-GROUP-RTN THRU 200-EXIT
024600               UNTIL NO-MORE-OLD-RQST-RECS
024700                  OR OR-JURISDICTION NOT = WS-LOW-JURISDICTION
024800                  OR OR-INMATE-ID NOT = WS-LOW-INMATE-ID.
024900
025000           PERFORM 250-ADVANCE-INMATE-RTN THRU 250-EXIT.
025100
025200           PERFORM 300-POST-NEW-GROUP-RTN THRU 300-EXIT
025300               UNTIL NO-MORE-NEW-RQST-RECS
025400                  OR NR-JURISDICTION NOT = WS-LOW-JURISDICTION
025500                  OR NR-INMATE-ID NOT = WS-LOW-INMATE-ID.
025600       100-EXIT.
025700           EXIT.
025800
025900      ***** THE LOWEST (JURISDICTION, INMATE-ID) STILL WAITING ON
026000      ***** EITHER INPUT FILE IS THE GROUP WE PROCESS NEXT.
026100       150-DETERMINE-LOW-KEY-RTN.
026200           MOVE "150-DETERMINE-LOW-KEY-RTN" TO PARA-NAME.
026300           IF NO-MORE-OLD-RQST-RECS
026400               MOVE NR-JURISDICTION TO WS-LOW-JURISDICTION
026500               MOVE NR-INMATE-ID    TO WS-LOW-INMATE-ID
026600           ELSE IF NO-MORE-NEW-RQST-RECS
026700               MOVE OR-JURISDICTION TO WS-LOW-JURISDICTION
026800               MOVE OR-INMATE-ID    TO WS-LOW-INMATE-ID
026900           ELSE IF OR-JURISDICTION < NR-JURISDICTION
027000               MOVE OR-JURISDICTION TO WS-LOW-JURISDICTION
027100               MOVE OR-INMATE-ID    TO WS-LOW-INMATE-ID
027200           ELSE IF OR-JURISDICTION > NR-JURISDICTION
027300               MOVE NR-JURISDICTION TO WS-LOW-JURISDICTION
027400               MOVE NR-INMATE-ID    TO WS-LOW-INMATE-ID
027500           ELSE IF OR-INMATE-ID NOT > NR-INMATE-ID
027600               MOVE OR-JURISDICTION TO WS-LOW-JURISDICTION
027700               MOVE OR-INMATE-ID    TO WS-LOW-INMATE-ID
027800           ELSE
027900               MOVE NR-JURISDICTION TO WS-LOW-JURISDICTION
028000               MOVE NR-INMATE-ID    TO WS-LOW-INMATE-ID
028100           END-IF.
028200       150-EXIT.
028300           EXIT.
028400
028500      ***** COPIES ONE EXISTING REQUEST THROUGH TO THE NEW MASTER AND
028600      ***** REMEMBERS ITS INDEX SO R6 WON'T HAND THE SAME NUMBER OUT
028700      ***** TWICE.
028800       200-PASS-OLD-GROUP-RTN.
028900           MOVE "200-PASS-OLD-GROUP-RTN" TO PARA-NAME.
029000           MOVE OLD-REQUEST-REC TO REQUEST-REC.
029100           WRITE FD-REQUEST-REC FROM REQUEST-REC.
029200           ADD +1 TO OLD-RECORDS-COPIED.
029300
029400           IF WS-INDEX-COUNT < 100
029500               ADD +1 TO WS-INDEX-COUNT
029600               MOVE OR-REQUEST-INDEX
029700                   TO WS-USED-INDEX(WS-INDEX-COUNT).
029800
029900           READ OLD-REQUEST-FILE INTO OLD-REQUEST-REC
030000               AT END
030100               MOVE "N" TO MORE-OLD-RQST-SW
030200           END-READ.
030300       200-EXIT.
030400           EXIT.
030500
030600      ***** MATCH-MERGE AGAINST THE INMATE MASTER - SAME IDIOM AS
030700      ***** RQSTEDIT'S 150-ADVANCE-INMATE-RTN.
030800       250-ADVANCE-INMATE-RTN.
030900           MOVE "250-ADVANCE-INMATE-RTN" TO PARA-NAME.
031000           MOVE "N" TO INMATE-MATCHED-SW.
031100
031200           PERFORM 255-READ-INMATE-RTN THRU 255-EXIT
031300               UNTIL NO-MORE-INMATE-RECS
031400               OR IM-JURISDICTION > WS-LOW-JURISDICTION
031500               OR (IM-JURISDICTION = WS-LOW-JURISDICTION AND
031600                   IM-INMATE-ID NOT LESS THAN WS-LOW-INMATE-ID).
031700
031800           IF IM-JURISDICTION = WS-LOW-JURISDICTION
031900              AND IM-INMATE-ID = WS-LOW-INMATE-ID
032000               MOVE "Y" TO INMATE-MATCHED-SW.
032100       250-EXIT.
032200           EXIT.
032300
032400       255-READ-INMATE-RTN.
032500           READ INMATE-FILE INTO INMATE-MASTER-REC
032600               AT END
032700               MOVE "N" TO MORE-INMATE-SW
032800           END-READ.
032900       255-EXIT.
033000           EXIT.
033100
033200       300-POST-NEW-GROUP-RTN.
033300           MOVE "300-POST-NEW-GROUP-RTN" TO PARA-NAME.
033400           ADD +1 TO NEW-RECORDS-READ.
033500
033600           IF NOT INMATE-WAS-MATCHED
033700               PERFORM 450-REJECT-RTN THRU 450-EXIT
033800           ELSE
033900               PERFORM 325-ALLOCATE-INDEX-RTN THRU 325-EXIT
034000               PERFORM 400-WRITE-NEW-REQUEST-RTN THRU 400-EXIT.
034200
034300           READ NEW-REQUEST-FILE INTO NEW-REQUEST-REC
034400               AT END
034500               MOVE "N" TO MORE-NEW-RQST-SW
034600           END-READ.
034700       300-EXIT.
034800           EXIT.
034900
035000      ***** R6 - SMALLEST INDEX NOT ALREADY HELD IN
035100      ***** WS-REQUEST-INDEX-TABLE FOR THIS INMATE.
035200       325-ALLOCATE-INDEX-RTN.
035300           MOVE "325-ALLOCATE-INDEX-RTN" TO PARA-NAME.
035400           MOVE 0 TO WS-CANDIDATE-INDEX.
035500
035600           MOVE "Y" TO WS-INDEX-FOUND-SW.
035700           PERFORM 330-TRY-CANDIDATE-RTN THRU 330-EXIT
035800                   UNTIL NOT WS-INDEX-IN-USE.
035900
036000           IF WS-INDEX-COUNT < 100
036100               ADD +1 TO WS-INDEX-COUNT
036200               MOVE WS-CANDIDATE-INDEX TO WS-USED-INDEX(WS-INDEX-COUNT).
036300       325-EXIT.
036400           EXIT.
036500
036600       330-TRY-CANDIDATE-RTN.
036700           MOVE "N" TO WS-INDEX-FOUND-SW.
036800           SET IDX-IX TO 1.
036900           PERFORM 335-SCAN-USED-INDEX-RTN THRU 335-EXIT
037000                   UNTIL IDX-IX > WS-INDEX-COUNT.
037100           IF WS-INDEX-IN-USE
037200               ADD +1 TO WS-CANDIDATE-INDEX.
037300       330-EXIT.
037400           EXIT.
037500
037600       335-SCAN-USED-INDEX-RTN.
037700           IF WS-USED-INDEX(IDX-IX) = WS-CANDIDATE-INDEX
037800               MOVE "Y" TO WS-INDEX-FOUND-SW.
037900           SET IDX-IX UP BY 1.
038000       335-EXIT.
038100           EXIT.
038200
038300      ***** R7 - FOR DISPLAY PURPOSES ONLY.  A REQUEST JUST POSTED
038400      ***** TODAY HAS NEVER BEEN TIED TO A SHIPMENT, SO THIS ALWAYS
038500      ***** COMES BACK "FILLED" OR "TOSSED" - THE TEST FOR "SHIPPED"
038600      ***** IS CARRIED HERE ANYWAY SO THE RULE STAYS IN ONE PLACE IF A
038700      ***** FUTURE CHANGE EVER LETS A BACKLOGGED REQUEST BE REPOSTED
038800      ***** WITH A SHIPMENT ALREADY ATTACHED.  CALLED FROM 400 BELOW,
038810      ***** AFTER RQ-SHIPMENT-ID IS ZEROED FOR THE NEW RECORD - NEVER
038820      ***** BEFORE, OR RQ-NOT-SHIPPED WOULD STILL BE TESTING WHATEVER
038830      ***** OLD REQUEST LAST OCCUPIED THE REQUEST-REC BUFFER.
038900       350-DERIVE-STATUS-RTN.
039000           MOVE "350-DERIVE-STATUS-RTN" TO PARA-NAME.
039100           IF RQ-NOT-SHIPPED
039200               IF NR-ACTION-FILLED
039300                   MOVE "Filled" TO WS-DERIVED-STATUS
039400               ELSE
039500                   MOVE "Tossed" TO WS-DERIVED-STATUS
039600               END-IF
039700           ELSE
039800               MOVE "Shipped" TO WS-DERIVED-STATUS.
039900       350-EXIT.
040000           EXIT.
040100
040200       400-WRITE-NEW-REQUEST-RTN.
040300           MOVE "400-WRITE-NEW-REQUEST-RTN" TO PARA-NAME.
040400           MOVE NR-JURISDICTION      TO RQ-JURISDICTION.
040500           MOVE NR-INMATE-ID         TO RQ-INMATE-ID.
040600           MOVE WS-CANDIDATE-INDEX   TO RQ-REQUEST-INDEX.
040700           MOVE NR-DATE-POSTMARKED   TO RQ-DATE-POSTMARKED.
040800           MOVE WS-RUN-DATE          TO RQ-DATE-PROCESSED.
040900           MOVE NR-ACTION            TO RQ-ACTION.
041000           MOVE 0                    TO RQ-SHIPMENT-ID.
041050           PERFORM 350-DERIVE-STATUS-RTN THRU 350-EXIT.
041100           WRITE FD-REQUEST-REC FROM REQUEST-REC.
041200           ADD +1 TO RECORDS-POSTED.
041300
041400           EVALUATE WS-DERIVED-STATUS
041500               WHEN "Shipped" ADD +1 TO STATUS-SHIPPED-COUNT
041600               WHEN "Filled"  ADD +1 TO STATUS-FILLED-COUNT
041700               WHEN "Tossed"  ADD +1 TO STATUS-TOSSED-COUNT
041800           END-EVALUATE.
041900       400-EXIT.
042000           EXIT.
042100
042200      ***** R8 - INMATE NOT ON THE MASTER.  NO RECORD IS WRITTEN.
042300       450-REJECT-RTN.
042400           MOVE "450-REJECT-RTN" TO PARA-NAME.
042500           MOVE SPACES TO SYSOUT-REC.
042600           STRING "REJECTED - UNKNOWN INMATE " DELIMITED BY SIZE
042700                  NR-JURISDICTION DELIMITED BY SIZE
042800                  " #" DELIMITED BY SIZE
042900                  NR-INMATE-ID DELIMITED BY SIZE
043000               INTO SYSOUT-REC.
043100           WRITE SYSOUT-REC.
043200           ADD +1 TO RECORDS-REJECTED.
043300       450-EXIT.
043400           EXIT.
043500
043600       700-CLOSE-FILES.
043700           MOVE "700-CLOSE-FILES" TO PARA-NAME.
043800           CLOSE INMATE-FILE, OLD-REQUEST-FILE, NEW-REQUEST-FILE,
043900                 REQUEST-FILE, SYSOUT.
044000       700-EXIT.
044100           EXIT.
044200
044300       900-CLEANUP.
044400           MOVE "900-CLEANUP" TO PARA-NAME.
044500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
044600
044700           DISPLAY "** OLD REQUESTS COPIED  **" OLD-RECORDS-COPIED.
044800           DISPLAY "** NEW REQUESTS READ    **" NEW-RECORDS-READ.
044900           DISPLAY "** REQUESTS POSTED      **" RECORDS-POSTED.
045000           DISPLAY "** REQUESTS REJECTED    **" RECORDS-REJECTED.
045100           DISPLAY "** STATUS SHIPPED       **" STATUS-SHIPPED-COUNT.
045200           DISPLAY "** STATUS FILLED        **" STATUS-FILLED-COUNT.
045300           DISPLAY "** STATUS TOSSED        **" STATUS-TOSSED-COUNT.
045400
045500           DISPLAY "******** NORMAL END OF JOB RQSTUPDT ********".
045600       900-EXIT.
045700           EXIT.
045800
045900       1000-ABEND-RTN.
046000           WRITE SYSOUT-REC FROM ABEND-REC.
046100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046200           DISPLAY "*** ABNORMAL END OF JOB-RQSTUPDT ***" UPON CONSOLE.
046300           MOVE 16 TO RETURN-CODE.
046400           GOBACK.
